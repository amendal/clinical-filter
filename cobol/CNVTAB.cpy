000100******************************************************************
000200*    CNVTAB  --  IN-MEMORY SYNDROME CNV-REGION TABLE, KEYED BY   *
000300*    (CHR, CHR-START, CHR-END), VALUE IS COPY-NUMBER.  BUILT BY  *
000400*    CNVLOAD FROM THE HEADER-LOCATED COLUMNS OF CNVFILE.         *
000500******************************************************************
000600 01  CNV-WORK-ROW.
000700     05  CROW-COPY-NUMBER        PIC X(02).
000800     05  CROW-CHR-START          PIC X(09).
000900     05  CROW-CHR-END            PIC X(09).
001000     05  CROW-CHR                PIC X(05).
001100     05  FILLER                  PIC X(15).
001200
001300 01  CNV-RAW-LINE                PIC X(80).
001400
001500 01  CNV-COL-POSN-TABLE.
001600     05  CNV-COL-POSN-COPYNUM    PIC 9(02) COMP VALUE 0.
001700     05  CNV-COL-POSN-CHRSTART   PIC 9(02) COMP VALUE 0.
001800     05  CNV-COL-POSN-CHREND     PIC 9(02) COMP VALUE 0.
001900     05  CNV-COL-POSN-CHR        PIC 9(02) COMP VALUE 0.
002000     05  FILLER                  PIC X(05).
002100
002200 01  CNV-TABLE-AREA.
002300     05  CNV-COUNT               PIC 9(05) COMP.
002400     05  CNV-ENTRY OCCURS 3000 TIMES
002500                   INDEXED BY CNV-IDX.
002600         10  CNV-CHR                 PIC X(05).
002700         10  CNV-CHR-START           PIC X(09).
002800         10  CNV-CHR-END             PIC X(09).
002900         10  CNV-COPY-NUMBER         PIC X(02).
003000         10  FILLER                  PIC X(15).
