000100******************************************************************
000200*    FAMTAB  --  IN-MEMORY FAMILY TABLE BUILT BY PEDLOAD AND     *
000300*    WALKED BY CVFILTER'S PER-FAMILY LOOP.  ONE ENTRY PER        *
000400*    FAMILY-ID; EACH ENTRY CARRIES THE CHILD TABLE, THE ONE      *
000500*    MOTHER SLOT AND THE ONE FATHER SLOT, PLUS THE "NEXT         *
000600*    UNANALYSED CHILD" POINTER USED BY THE SET-CHILD/            *
000700*    SET-CHILD-EXAMINED PROTOCOL (PARAGRAPHS 300/310 OF          *
000800*    CVFILTER).                                                 *
000900******************************************************************
001000 01  FAMILY-TABLE-AREA.
001100     05  FAMILY-COUNT            PIC 9(05) COMP.
001200     05  FAMILY-ENTRY OCCURS 2000 TIMES
001300                      INDEXED BY FAM-IDX.
001400         10  FAM-FAMILY-ID           PIC X(12).
001500         10  FAM-CHILD-COUNT         PIC 9(02) COMP.
001600         10  FAM-CURRENT-CHILD-IDX   PIC 9(02) COMP.
001700         10  FAM-CHILD-TABLE OCCURS 10 TIMES
001800                          INDEXED BY CHILD-IDX.
001900             15  CHILD-PERSON-ID         PIC X(16).
002000             15  CHILD-FATHER-ID         PIC X(16).
002100             15  CHILD-MOTHER-ID         PIC X(16).
002200             15  CHILD-SEX-CODE          PIC X(06).
002300             15  CHILD-AFFECTED-SW       PIC X(01).
002400                 88  CHILD-IS-AFFECTED       VALUE '2'.
002500             15  CHILD-DATA-PATH         PIC X(64).
002600             15  CHILD-ANALYSED-SW       PIC X(01) VALUE 'N'.
002700                 88  CHILD-ALREADY-ANALYSED  VALUE 'Y'.
002800         10  FAM-MOTHER.
002900             15  MOTHER-PERSON-ID        PIC X(16).
003000             15  MOTHER-SEX-CODE         PIC X(06).
003100             15  MOTHER-DATA-PATH        PIC X(64).
003200             15  MOTHER-PRESENT-SW       PIC X(01) VALUE 'N'.
003300                 88  FAM-HAS-MOTHER          VALUE 'Y'.
003400         10  FAM-FATHER.
003500             15  FATHER-PERSON-ID        PIC X(16).
003600             15  FATHER-SEX-CODE         PIC X(06).
003700             15  FATHER-DATA-PATH        PIC X(64).
003800             15  FATHER-PRESENT-SW       PIC X(01) VALUE 'N'.
003900                 88  FAM-HAS-FATHER           VALUE 'Y'.
004000*            PARENT-SLOT-ALPHA/NUMERIC VIEW USED BY 160-ADD-
004100*            PARENT TO FLIP THE PRESENT-SW WITHOUT A SEPARATE
004200*            MOVE OF LITERAL 'Y'/'N' ON EVERY CALLER.
004300         10  FAM-FATHER-SW-NUM REDEFINES FAM-FATHER.
004400             15  FILLER                  PIC X(86).
004500             15  FATHER-SW-BYTE          PIC X(01).
004600         10  FILLER                  PIC X(10).
004700
004800******************************************************************
004900*    CURRENT-MEMBER  --  ONE PERSON AS HANDED BACK BY THE        *
005000*    FAMILY ITERATION PROTOCOL (CHILD, MOTHER, FATHER, IN        *
005100*    THAT ORDER; AN EMPTY SLOT MOVES SPACES/ZERO).               *
005200******************************************************************
005300 01  CURRENT-MEMBER.
005400     05  CM-PERSON-ID            PIC X(16).
005500     05  CM-SEX-CODE             PIC X(06).
005600     05  CM-DATA-PATH            PIC X(64).
005700     05  CM-ROLE                 PIC X(06).
005800         88  CM-IS-CHILD             VALUE 'CHILD'.
005900         88  CM-IS-MOTHER            VALUE 'MOTHER'.
006000         88  CM-IS-FATHER            VALUE 'FATHER'.
006100         88  CM-IS-EMPTY             VALUE SPACES.
006200     05  FILLER                  PIC X(10).
