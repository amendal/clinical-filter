000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PEDLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBPROGRAM READS THE COHORT PEDIGREE FILE
001200*          (PEDFILE) AND BUILDS THE IN-MEMORY FAMILY TABLE USED
001300*          BY CVFILTER'S PER-FAMILY VARIANT REVIEW LOOP.
001400*
001500*          EACH ROW IS GROUPED INTO ITS FAMILY BY FAMILY-ID.
001600*          A ROW BECOMES A CHILD, A MOTHER OR A FATHER SLOT OF
001700*          THAT FAMILY DEPENDING ON ITS PARENT-ID FIELDS AND ITS
001800*          OWN SEX-CODE.  BAD SEX-CODE ON A PARENT ROW, OR A
001900*          SECOND, DIFFERENT PARENT FOR A FAMILY THAT ALREADY
002000*          HAS ONE, IS A FATAL EDIT -- THE JOB ABENDS THE SAME
002100*          WAY DALYEDIT ALWAYS HAS FOR AN UNBALANCED FILE.
002200*
002300******************************************************************
002400
002500          INPUT FILE              -   UT-S-PEDFILE (PEDFILE)
002600
002700          OUTPUT                  -   FAMILY-TABLE-AREA (LINKAGE)
002800
002900          DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200*    CHANGE LOG
003300*    ----------
003400*    03/11/91  JS   ORIGINAL SUBPROGRAM, CLONED FROM DALYEDIT'S
003500*                   EDIT/VALIDATE SKELETON FOR THE PEDIGREE LOAD.
003600*    08/02/91  JS   ADDED FATHER/MOTHER SEX-CODE CROSS-EDIT.
003700*    11/19/92  TGD  IDEMPOTENT RE-ADD OF SAME PARENT PERSON-ID
003800*                   NOW ALLOWED (REQ #4471); CONFLICTING RE-ADD
003900*                   STILL FATAL.
004000*    06/14/94  JS   RAISED FAM-CHILD-TABLE FROM 6 TO 10 SLOTS --
004100*                   LARGE SIBSHIP COHORTS WERE OVERFLOWING.
004200*    02/03/98  AK   SEX-CODE NORMALISATION TABLE REWRITTEN TO
004300*                   ACCEPT "M"/"F"/"MALE"/"FEMALE" IN ADDITION
004400*                   TO THE NUMERIC "1"/"2" CODES.
004500*    09/28/99  AK   Y2K: WS-DATE SPLIT NOW ASSUMES A 4-DIGIT
004600*                   CENTURY WINDOW OF 19/20 ON THE YY BYTE PAIR.
004700*    04/02/01  RM   DISPLAY OF FAMILIES-READ/CHILDREN-LOADED ON
004800*                   NORMAL EOJ PER AUDIT REQUEST #5538.
004900*    10/30/03  RM   GO TO 1000-ABEND-RTN ON EMPTY INPUT FILE --
005000*                   PREVIOUSLY FELL THROUGH TO ZERO FAMILIES.
005100*    03/14/08  KP   100-MAINLINE NOW CHECKS PED-AFFECTED-STATUS
005200*                   BEFORE 150-ADD-CHILD (REQ #8840) -- AN
005300*                   UNAFFECTED SIB WITH BOTH PARENT IDS ON FILE
005400*                   WAS LOADING AS A CHILD SLOT AND TURNING UP
005500*                   AS A PROBAND CANDIDATE IN CVFILTER.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT PEDFILE
007200     ASSIGN TO UT-S-PEDFILE
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500
008600****** THIS FILE IS THE COHORT PEDIGREE FOR THE RUN
008700****** EVERY ROW IS A TAB-SEPARATED PED-RECORD (7 FIELDS)
008800****** AN EMPTY FILE IS A FATAL EDIT -- SEE 000-HOUSEKEEPING
008900 FD  PEDFILE
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS FD-PED-LINE.
009200 01  FD-PED-LINE                 PIC X(200).
009300
009400 WORKING-STORAGE SECTION.
009500
009600 01  FILE-STATUS-CODES.
009700     05  OFCODE                  PIC X(02).
009800         88  CODE-EOF                VALUE "10".
009900     05  FILLER                  PIC X(03).
010000
010100 COPY PEDREC.
010200
010300 77  WS-DATE                     PIC 9(06).
010400 01  WS-DATE-SPLIT REDEFINES WS-DATE.
010500     05  WS-DATE-YY              PIC 9(02).
010600     05  WS-DATE-MM              PIC 9(02).
010700     05  WS-DATE-DD              PIC 9(02).
010800
010900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011000     05  FAMILIES-READ           PIC 9(05) COMP.
011100     05  PED-ROWS-READ           PIC 9(07) COMP.
011200     05  CHILDREN-LOADED         PIC 9(07) COMP.
011300     05  UNAFFECTED-SIBS-SKIPPED PIC 9(07) COMP.
011400     05  HOLD-FAM-IDX            PIC 9(05) COMP.
011500     05  FILLER                  PIC X(05).
011600
011700 01  FLAGS-AND-SWITCHES.
011800     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
011900         88  NO-MORE-DATA            VALUE "N".
012000     05  FOUND-FAMILY-SW         PIC X(01).
012100         88  FAMILY-ALREADY-ON-TABLE VALUE "Y".
012200     05  FILLER                  PIC X(03).
012300
012400 01  MISC-WS-FLDS.
012500     05  RETURN-CD               PIC S9(04) COMP VALUE 0.
012600     05  NORM-SEX                PIC X(01).
012700         88  NORM-SEX-MALE           VALUE "M".
012800         88  NORM-SEX-FEMALE         VALUE "F".
012900         88  NORM-SEX-UNKNOWN        VALUE "?".
013000     05  FILLER                  PIC X(03).
013100
013200 COPY ABENDREC.
013300
013400 LINKAGE SECTION.
013500 COPY FAMTAB REPLACING ==FAMILY-TABLE-AREA== BY
013600                       ==LK-FAMILY-TABLE-AREA==.
013700 01  LK-RETURN-CD                PIC S9(04) COMP.
013800
013900 PROCEDURE DIVISION USING LK-FAMILY-TABLE-AREA, LK-RETURN-CD.
014000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014100     PERFORM 100-MAINLINE THRU 100-EXIT
014200             UNTIL NO-MORE-DATA.
014300     PERFORM 900-CLEANUP THRU 900-EXIT.
014400     MOVE ZERO TO LK-RETURN-CD.
014500     GOBACK.
014600
014700 000-HOUSEKEEPING.
014800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014900     DISPLAY "******** BEGIN SUBTASK PEDLOAD ********".
015000     ACCEPT WS-DATE FROM DATE.
015100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
015200                LK-FAMILY-TABLE-AREA.
015300     OPEN INPUT PEDFILE.
015400     OPEN OUTPUT SYSOUT.
015500     PERFORM 950-READ-PEDFILE THRU 950-EXIT.
015600     IF NO-MORE-DATA
015700         MOVE "EMPTY PEDIGREE FILE" TO ABEND-REASON
015800         GO TO 1000-ABEND-RTN.
015900 000-EXIT.
016000     EXIT.
016100
016200 100-MAINLINE.
016300     MOVE "100-MAINLINE" TO PARA-NAME.
016400     PERFORM 200-PARSE-PED-LINE THRU 200-EXIT.
016500     PERFORM 210-FIND-OR-ADD-FAMILY THRU 210-EXIT.
016600     IF PED-FATHER-ID = "0" AND PED-MOTHER-ID = "0"
016700         PERFORM 160-ADD-PARENT THRU 160-EXIT
016800     ELSE
016900*        THE CHILD TABLE IS PROBAND STOCK ONLY -- AN UNAFFECTED
017000*        SIB WITH PARENT IDS ON FILE IS NOT A CANDIDATE AND IS
017100*        COUNTED OUT RATHER THAN LOADED (REQ #8840).
017200         IF PED-AFFECTED
017300             PERFORM 150-ADD-CHILD THRU 150-EXIT
017400         ELSE
017500             ADD 1 TO UNAFFECTED-SIBS-SKIPPED
017600         END-IF
017700     END-IF.
017800     PERFORM 950-READ-PEDFILE THRU 950-EXIT.
017900 100-EXIT.
018000     EXIT.
018100
018200 200-PARSE-PED-LINE.
018300     MOVE "200-PARSE-PED-LINE" TO PARA-NAME.
018400     UNSTRING PED-RAW-LINE DELIMITED BY X"09"
018500         INTO PED-FAMILY-ID, PED-PERSON-ID, PED-FATHER-ID,
018600              PED-MOTHER-ID, PED-SEX-CODE, PED-AFFECTED-STATUS,
018700              PED-DATA-PATH
018800     END-UNSTRING.
018900     PERFORM 250-NORMALISE-SEX THRU 250-EXIT.
019000 200-EXIT.
019100     EXIT.
019200
019300 250-NORMALISE-SEX.
019400     MOVE "250-NORMALISE-SEX" TO PARA-NAME.
019500     MOVE "?" TO NORM-SEX.
019600     EVALUATE PED-SEX-CODE
019700         WHEN "1"      WHEN "M"      WHEN "m"      WHEN "male"
019800             MOVE "M" TO NORM-SEX
019900         WHEN "2"      WHEN "F"      WHEN "f"      WHEN "female"
020000             MOVE "F" TO NORM-SEX
020100     END-EVALUATE.
020200 250-EXIT.
020300     EXIT.
020400
020500 210-FIND-OR-ADD-FAMILY.
020600     MOVE "210-FIND-OR-ADD-FAMILY" TO PARA-NAME.
020700     MOVE "N" TO FOUND-FAMILY-SW.
020800     IF FAMILY-COUNT > 0
020900         PERFORM 212-SCAN-FAMILY-TABLE THRU 212-EXIT
021000             VARYING FAM-IDX FROM 1 BY 1
021100                 UNTIL FAM-IDX > FAMILY-COUNT
021200     END-IF.
021300     IF NOT FAMILY-ALREADY-ON-TABLE
021400         ADD 1 TO FAMILY-COUNT
021500         ADD 1 TO FAMILIES-READ
021600         SET FAM-IDX TO FAMILY-COUNT
021700         MOVE FAM-IDX TO HOLD-FAM-IDX
021800         MOVE PED-FAMILY-ID TO FAM-FAMILY-ID(FAM-IDX)
021900     END-IF.
022000     SET FAM-IDX TO HOLD-FAM-IDX.
022100     GO TO 210-EXIT.
022200 212-SCAN-FAMILY-TABLE.
022300     IF FAM-FAMILY-ID(FAM-IDX) = PED-FAMILY-ID
022400         MOVE "Y" TO FOUND-FAMILY-SW
022500         MOVE FAM-IDX TO HOLD-FAM-IDX
022600         SET FAM-IDX TO FAMILY-COUNT
022700     END-IF.
022800 212-EXIT.
022900     EXIT.
023000 210-EXIT.
023100     EXIT.
023200
023300 150-ADD-CHILD.
023400     MOVE "150-ADD-CHILD" TO PARA-NAME.
023500     MOVE "N" TO FOUND-FAMILY-SW.
023600     IF FAM-CHILD-COUNT(FAM-IDX) > 0
023700         PERFORM 152-SCAN-CHILD-TABLE THRU 152-EXIT
023800             VARYING CHILD-IDX FROM 1 BY 1
023900                 UNTIL CHILD-IDX > FAM-CHILD-COUNT(FAM-IDX)
024000     END-IF.
024100     IF FAMILY-ALREADY-ON-TABLE
024200         GO TO 150-EXIT.
024300     ADD 1 TO FAM-CHILD-COUNT(FAM-IDX).
024400     SET CHILD-IDX TO FAM-CHILD-COUNT(FAM-IDX).
024500     MOVE PED-PERSON-ID TO CHILD-PERSON-ID(FAM-IDX CHILD-IDX).
024600     MOVE PED-FATHER-ID TO CHILD-FATHER-ID(FAM-IDX CHILD-IDX).
024700     MOVE PED-MOTHER-ID TO CHILD-MOTHER-ID(FAM-IDX CHILD-IDX).
024800     MOVE NORM-SEX      TO CHILD-SEX-CODE(FAM-IDX CHILD-IDX).
024900     MOVE PED-AFFECTED-STATUS
025000                        TO CHILD-AFFECTED-SW(FAM-IDX CHILD-IDX).
025100     MOVE PED-DATA-PATH TO CHILD-DATA-PATH(FAM-IDX CHILD-IDX).
025200     MOVE "N" TO CHILD-ANALYSED-SW(FAM-IDX CHILD-IDX).
025300     ADD 1 TO CHILDREN-LOADED.
025400     GO TO 150-EXIT.
025500 152-SCAN-CHILD-TABLE.
025600     IF CHILD-PERSON-ID(FAM-IDX CHILD-IDX) = PED-PERSON-ID
025700         MOVE "Y" TO FOUND-FAMILY-SW
025800         SET CHILD-IDX TO FAM-CHILD-COUNT(FAM-IDX)
025900     END-IF.
026000 152-EXIT.
026100     EXIT.
026200 150-EXIT.
026300     EXIT.
026400
026500 160-ADD-PARENT.
026600     MOVE "160-ADD-PARENT" TO PARA-NAME.
026700     IF NORM-SEX-UNKNOWN
026800         MOVE "** PARENT ROW WITH UNUSABLE SEX-CODE"
026900                                      TO ABEND-REASON
027000         GO TO 1000-ABEND-RTN.
027100     IF NORM-SEX-MALE
027200         PERFORM 162-ADD-FATHER THRU 162-EXIT
027300     ELSE
027400         PERFORM 164-ADD-MOTHER THRU 164-EXIT.
027500 160-EXIT.
027600     EXIT.
027700
027800 162-ADD-FATHER.
027900     MOVE "162-ADD-FATHER" TO PARA-NAME.
028000     IF FAM-HAS-FATHER(FAM-IDX)
028100         IF FATHER-PERSON-ID(FAM-IDX) = PED-PERSON-ID
028200             GO TO 162-EXIT
028300         ELSE
028400             MOVE "** FAMILY ALREADY HAS A DIFFERENT FATHER"
028500                                          TO ABEND-REASON
028600             GO TO 1000-ABEND-RTN.
028700     MOVE PED-PERSON-ID TO FATHER-PERSON-ID(FAM-IDX).
028800     MOVE NORM-SEX      TO FATHER-SEX-CODE(FAM-IDX).
028900     MOVE PED-DATA-PATH TO FATHER-DATA-PATH(FAM-IDX).
029000     MOVE "Y" TO FATHER-PRESENT-SW(FAM-IDX).
029100 162-EXIT.
029200     EXIT.
029300
029400 164-ADD-MOTHER.
029500     MOVE "164-ADD-MOTHER" TO PARA-NAME.
029600     IF FAM-HAS-MOTHER(FAM-IDX)
029700         IF MOTHER-PERSON-ID(FAM-IDX) = PED-PERSON-ID
029800             GO TO 164-EXIT
029900         ELSE
030000             MOVE "** FAMILY ALREADY HAS A DIFFERENT MOTHER"
030100                                          TO ABEND-REASON
030200             GO TO 1000-ABEND-RTN.
030300     MOVE PED-PERSON-ID TO MOTHER-PERSON-ID(FAM-IDX).
030400     MOVE NORM-SEX      TO MOTHER-SEX-CODE(FAM-IDX).
030500     MOVE PED-DATA-PATH TO MOTHER-DATA-PATH(FAM-IDX).
030600     MOVE "Y" TO MOTHER-PRESENT-SW(FAM-IDX).
030700 164-EXIT.
030800     EXIT.
030900
031000 900-CLEANUP.
031100     MOVE "900-CLEANUP" TO PARA-NAME.
031200     CLOSE PEDFILE, SYSOUT.
031300     DISPLAY "** FAMILIES READ **".
031400     DISPLAY FAMILIES-READ.
031500     DISPLAY "** PED ROWS READ **".
031600     DISPLAY PED-ROWS-READ.
031700     DISPLAY "** CHILDREN LOADED **".
031800     DISPLAY CHILDREN-LOADED.
031900     DISPLAY "** UNAFFECTED SIBS SKIPPED **".
032000     DISPLAY UNAFFECTED-SIBS-SKIPPED.
032100     DISPLAY "******** NORMAL END OF SUBTASK PEDLOAD ********".
032200 900-EXIT.
032300     EXIT.
032400
032500 950-READ-PEDFILE.
032600     MOVE "950-READ-PEDFILE" TO PARA-NAME.
032700     READ PEDFILE INTO PED-RAW-LINE
032800         AT END
032900         MOVE "N" TO MORE-DATA-SW
033000         GO TO 950-EXIT
033100     END-READ.
033200     ADD 1 TO PED-ROWS-READ.
033300 950-EXIT.
033400     EXIT.
033500
033600 1000-ABEND-RTN.
033700     WRITE SYSOUT-REC FROM ABEND-REC.
033800     CLOSE PEDFILE, SYSOUT.
033900     DISPLAY "*** ABNORMAL END OF SUBTASK PEDLOAD ***"
034000                                       UPON CONSOLE.
034100     MOVE 16 TO LK-RETURN-CD.
034200     GOBACK.
