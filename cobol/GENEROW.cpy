000100******************************************************************
000200*    GENEROW  --  WORKING LAYOUT FOR ONE TAB-SEPARATED DATA ROW  *
000300*    OF THE KNOWN-GENES REFERENCE FILE (GENEFILE).  COLUMN       *
000400*    ORDER IS WHATEVER THE HEADER ROW SAYS IT IS -- GENLOAD      *
000500*    PARAGRAPH 050-LOCATE-COLUMNS BUILDS COL-POSN-TABLE BELOW    *
000600*    SO 150-PARSE-GENE-LINE CAN UNSTRING INTO THE RIGHT SLOT.    *
000700******************************************************************
000800 01  GENE-WORK-ROW.
000900     05  GROW-GENE               PIC X(16).
001000     05  GROW-CHR                PIC X(05).
001100     05  GROW-START              PIC 9(09).
001200     05  GROW-STOP               PIC 9(09).
001300     05  GROW-TYPE               PIC X(30).
001400     05  GROW-MODE               PIC X(20).
001500     05  GROW-MECH               PIC X(20).
001600     05  FILLER                  PIC X(11).
001700
001800 01  GENE-RAW-LINE               PIC X(160).
001900
002000******************************************************************
002100*    COL-POSN-TABLE  --  POSITIONAL INDEX OF EACH REQUIRED       *
002200*    COLUMN NAME, LOCATED ONCE FROM THE HEADER ROW.  A ZERO      *
002300*    ENTRY AFTER THE HEADER SCAN MEANS THE COLUMN NEVER          *
002400*    TURNED UP -- THAT IS THE FATAL "MISSING COLUMN" CASE.       *
002500******************************************************************
002600 01  COL-POSN-TABLE.
002700     05  COL-POSN-GENE           PIC 9(02) COMP VALUE 0.
002800     05  COL-POSN-CHR            PIC 9(02) COMP VALUE 0.
002900     05  COL-POSN-START          PIC 9(02) COMP VALUE 0.
003000     05  COL-POSN-STOP           PIC 9(02) COMP VALUE 0.
003100     05  COL-POSN-TYPE           PIC 9(02) COMP VALUE 0.
003200     05  COL-POSN-MODE           PIC 9(02) COMP VALUE 0.
003300     05  COL-POSN-MECH           PIC 9(02) COMP VALUE 0.
003400     05  FILLER                  PIC X(05).
