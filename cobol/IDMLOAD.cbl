000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  IDMLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/14/91.
000600 DATE-COMPILED. 05/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBPROGRAM READS THE ALTERNATE-STUDY-ID MAP FILE
001200*          (IDMAP) AND BUILDS THE IN-MEMORY SAMPLE-ID TO
001300*          ALTERNATE-ID TABLE USED BY CVFILTER'S REPORT
001400*          NARRATIVE.  A ROW WHOSE ALT-ID CARRIES A ":" SUFFIX
001500*          (":PAT" OR ":MAT") IS A PARENTAL ROW AND IS NEVER
001600*          LOADED.  THE FIRST ROW SEEN FOR A GIVEN SAMPLE-ID
001700*          WINS; LATER DUPLICATES ARE SILENTLY DROPPED.  THE
001800*          HEADER ROW ITSELF IS NOT SPECIAL -- IT MAPS LIKE ANY
001900*          OTHER ROW, THE SAME AS THE OLD LAB FEED ALWAYS DID.
002000*
002100******************************************************************
002200
002300          INPUT FILE              -   UT-S-IDMAP (IDMAP)
002400
002500          OUTPUT                  -   IDMAP-TABLE-AREA (LINKAGE)
002600
002700          DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000*    CHANGE LOG
003100*    ----------
003200*    05/14/91  JS   ORIGINAL SUBPROGRAM, CLONED FROM THE OLD
003300*                   STRING-LENGTH UTILITY'S LINKAGE SKELETON.
003400*    01/09/93  JS   DUPLICATE-SAMPLE-ID SUPPRESSION ADDED --
003500*                   SECOND FEED FROM THE LAB WAS OVERWRITING
003600*                   GOOD ALT-IDS WITH BLANKS.
003700*    09/29/99  AK   Y2K: WS-DATE SPLIT REWRITTEN FOR 4-DIGIT
003800*                   CENTURY WINDOW.
003900*    03/03/04  RM   PARENTAL-ROW (":"-SUFFIX) SKIP ADDED PER
004000*                   REQ #5710 -- THESE WERE POLLUTING THE MAP.
004100*    11/18/09  RM   REPLACED FUNCTION REVERSE/INSPECT LENGTH
004200*                   TRICK WITH A STRAIGHT INSPECT TALLYING SCAN
004300*                   FOR THE ":" TEST -- SHOP STANDARD IS NO
004400*                   INTRINSIC FUNCTIONS IN BATCH SUBPROGRAMS.
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT IDMAP
006100     ASSIGN TO UT-S-IDMAP
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(130).
007400
007500****** THIS FILE IS THE SAMPLE-ID TO ALTERNATE-STUDY-ID MAP
007600****** TWO TAB-SEPARATED COLUMNS, NO HEADER SKIP REQUIRED
007700 FD  IDMAP
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS FD-IDMAP-LINE.
008000 01  FD-IDMAP-LINE               PIC X(80).
008100
008200 WORKING-STORAGE SECTION.
008300
008400 01  FILE-STATUS-CODES.
008500     05  OFCODE                  PIC X(02).
008600         88  CODE-EOF                VALUE "10".
008700     05  FILLER                  PIC X(03).
008800
008900 COPY IDMAPTAB.
009000*    QUICK-LOOK SPLIT OF THE RAW LINE FOR THE REJECTED-ROW
009100*    SYSOUT DUMP -- NOT USED FOR THE REAL TAB PARSE BELOW.
009200 01  IDMAP-RAW-LINE-COLS REDEFINES IDMAP-RAW-LINE.
009300     05  IDMAP-RAW-LEFT          PIC X(40).
009400     05  IDMAP-RAW-RIGHT         PIC X(40).
009500
009600 77  WS-DATE                     PIC 9(06).
009700 01  WS-DATE-SPLIT REDEFINES WS-DATE.
009800     05  WS-DATE-YY              PIC 9(02).
009900     05  WS-DATE-MM              PIC 9(02).
010000     05  WS-DATE-DD              PIC 9(02).
010100
010200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010300     05  IDMAP-ROWS-READ         PIC 9(07) COMP.
010400     05  IDMAP-ROWS-SKIPPED-PAR  PIC 9(07) COMP.
010500     05  IDMAP-ROWS-SKIPPED-DUP  PIC 9(07) COMP.
010600     05  COLON-TALLY             PIC 9(03) COMP.
010700     05  FILLER                  PIC X(05).
010800
010900 01  FLAGS-AND-SWITCHES.
011000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
011100         88  NO-MORE-DATA            VALUE "N".
011200     05  PARENTAL-ROW-SW         PIC X(01).
011300         88  ROW-IS-PARENTAL         VALUE "Y".
011400     05  DUP-SAMPLE-SW           PIC X(01).
011500         88  SAMPLE-ALREADY-ON-TABLE VALUE "Y".
011600     05  FILLER                  PIC X(03).
011700
011800 01  MISC-WS-FLDS.
011900*    WORK-ALT-ID-9 GIVES THE RULE PARAGRAPHS A NUMERIC-LOOKING
012000*    WINDOW ON THE ALT-ID WHEN THE LAB SENDS AN ALL-DIGIT STUDY
012100*    NUMBER INSTEAD OF THEIR USUAL "STUDY-NNN" FORM.
012200     05  WORK-ALT-ID             PIC X(20).
012300     05  WORK-ALT-ID-9 REDEFINES WORK-ALT-ID
012400                     PIC 9(20).
012500     05  FILLER                  PIC X(05).
012600
012700 COPY ABENDREC.
012800
012900 LINKAGE SECTION.
013000 COPY IDMAPTAB REPLACING ==IDMAP-TABLE-AREA== BY
013100                        ==LK-IDMAP-TABLE-AREA==.
013200 01  LK-RETURN-CD                PIC S9(04) COMP.
013300
013400 PROCEDURE DIVISION USING LK-IDMAP-TABLE-AREA, LK-RETURN-CD.
013500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013600     PERFORM 100-MAINLINE THRU 100-EXIT
013700             UNTIL NO-MORE-DATA.
013800     PERFORM 900-CLEANUP THRU 900-EXIT.
013900     MOVE ZERO TO LK-RETURN-CD.
014000     GOBACK.
014100
014200 000-HOUSEKEEPING.
014300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014400     DISPLAY "******** BEGIN SUBTASK IDMLOAD ********".
014500     ACCEPT WS-DATE FROM DATE.
014600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
014700                LK-IDMAP-TABLE-AREA.
014800     OPEN INPUT IDMAP.
014900     OPEN OUTPUT SYSOUT.
015000     PERFORM 950-READ-IDMAP THRU 950-EXIT.
015100 000-EXIT.
015200     EXIT.
015300
015400 100-MAINLINE.
015500     MOVE "100-MAINLINE" TO PARA-NAME.
015600     PERFORM 120-PARSE-IDMAP-LINE THRU 120-EXIT.
015700     PERFORM 150-PARENTAL-FILTER THRU 150-EXIT.
015800     IF ROW-IS-PARENTAL
015900         ADD 1 TO IDMAP-ROWS-SKIPPED-PAR
016000     ELSE
016100         PERFORM 200-FOLD-IDMAP-ROW THRU 200-EXIT.
016200     PERFORM 950-READ-IDMAP THRU 950-EXIT.
016300 100-EXIT.
016400     EXIT.
016500
016600 120-PARSE-IDMAP-LINE.
016700     MOVE "120-PARSE-IDMAP-LINE" TO PARA-NAME.
016800     UNSTRING IDMAP-RAW-LINE DELIMITED BY X"09"
016900         INTO IDROW-SAMPLE-ID, WORK-ALT-ID
017000     END-UNSTRING.
017100     MOVE WORK-ALT-ID TO IDROW-ALT-ID.
017200 120-EXIT.
017300     EXIT.
017400
017500 150-PARENTAL-FILTER.
017600     MOVE "150-PARENTAL-FILTER" TO PARA-NAME.
017700     MOVE "N" TO PARENTAL-ROW-SW.
017800     MOVE ZERO TO COLON-TALLY.
017900     INSPECT WORK-ALT-ID TALLYING COLON-TALLY
018000             FOR ALL ":".
018100     IF COLON-TALLY > 0
018200         MOVE "Y" TO PARENTAL-ROW-SW.
018300 150-EXIT.
018400     EXIT.
018500
018600 200-FOLD-IDMAP-ROW.
018700     MOVE "200-FOLD-IDMAP-ROW" TO PARA-NAME.
018800     MOVE "N" TO DUP-SAMPLE-SW.
018900     IF IDMAP-COUNT > 0
019000         PERFORM 202-SCAN-IDMAP-TABLE THRU 202-EXIT
019100             VARYING IDMAP-IDX FROM 1 BY 1
019200                 UNTIL IDMAP-IDX > IDMAP-COUNT
019300     END-IF.
019400     IF SAMPLE-ALREADY-ON-TABLE
019500         ADD 1 TO IDMAP-ROWS-SKIPPED-DUP
019600         GO TO 200-EXIT.
019700     ADD 1 TO IDMAP-COUNT.
019800     SET IDMAP-IDX TO IDMAP-COUNT.
019900     MOVE IDROW-SAMPLE-ID TO IDMAP-SAMPLE-ID(IDMAP-IDX).
020000     MOVE IDROW-ALT-ID    TO IDMAP-ALT-ID(IDMAP-IDX).
020100     GO TO 200-EXIT.
020200 202-SCAN-IDMAP-TABLE.
020300     IF IDMAP-SAMPLE-ID(IDMAP-IDX) = IDROW-SAMPLE-ID
020400         MOVE "Y" TO DUP-SAMPLE-SW
020500         SET IDMAP-IDX TO IDMAP-COUNT
020600     END-IF.
020700 202-EXIT.
020800     EXIT.
020900 200-EXIT.
021000     EXIT.
021100
021200 900-CLEANUP.
021300     MOVE "900-CLEANUP" TO PARA-NAME.
021400     CLOSE IDMAP, SYSOUT.
021500     DISPLAY "** IDMAP ROWS READ **".
021600     DISPLAY IDMAP-ROWS-READ.
021700     DISPLAY "** PARENTAL ROWS SKIPPED **".
021800     DISPLAY IDMAP-ROWS-SKIPPED-PAR.
021900     DISPLAY "** DUPLICATE ROWS SKIPPED **".
022000     DISPLAY IDMAP-ROWS-SKIPPED-DUP.
022100     DISPLAY "** SAMPLES MAPPED **".
022200     DISPLAY IDMAP-COUNT.
022300     DISPLAY "******** NORMAL END OF SUBTASK IDMLOAD ********".
022400 900-EXIT.
022500     EXIT.
022600
022700 950-READ-IDMAP.
022800     MOVE "950-READ-IDMAP" TO PARA-NAME.
022900     READ IDMAP INTO IDMAP-RAW-LINE
023000         AT END
023100         MOVE "N" TO MORE-DATA-SW
023200         GO TO 950-EXIT
023300     END-READ.
023400     ADD 1 TO IDMAP-ROWS-READ.
023500 950-EXIT.
023600     EXIT.
023700
023800 1000-ABEND-RTN.
023900     WRITE SYSOUT-REC FROM ABEND-REC.
024000     CLOSE IDMAP, SYSOUT.
024100     DISPLAY "*** ABNORMAL END OF SUBTASK IDMLOAD ***"
024200                                       UPON CONSOLE.
024300     MOVE 16 TO LK-RETURN-CD.
024400     GOBACK.
