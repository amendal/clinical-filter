000100******************************************************************
000200*    IDMAPTAB  --  IN-MEMORY SAMPLE-ID TO ALTERNATE-STUDY-ID     *
000300*    TABLE, BUILT BY IDMLOAD.  FIRST OCCURRENCE OF A SAMPLE-ID   *
000400*    WINS; PARENTAL ROWS (ALT-ID CONTAINING ":") NEVER REACH     *
000500*    THE TABLE.                                                 *
000600******************************************************************
000700 01  IDMAP-TABLE-AREA.
000800     05  IDMAP-COUNT             PIC 9(05) COMP.
000900     05  IDMAP-ENTRY OCCURS 5000 TIMES
001000                     INDEXED BY IDMAP-IDX.
001100         10  IDMAP-SAMPLE-ID         PIC X(16).
001200         10  IDMAP-ALT-ID            PIC X(20).
001300         10  FILLER                  PIC X(14).
001400
001500 01  IDMAP-WORK-ROW.
001600     05  IDROW-SAMPLE-ID         PIC X(16).
001700     05  IDROW-ALT-ID            PIC X(20).
001800     05  FILLER                  PIC X(14).
001900
002000 01  IDMAP-RAW-LINE              PIC X(80).
