000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVFILTER.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS IS THE MAIN DRIVER OF THE CLINICAL VARIANT
001200*          FILTERING RUN.  IT CALLS THE FOUR TABLE-LOADER
001300*          SUBPROGRAMS (PEDLOAD, GENLOAD, IDMLOAD, CNVLOAD),
001400*          THEN WALKS EACH FAMILY ON THE PEDIGREE, ONE PROBAND
001500*          (UNANALYSED CHILD) AT A TIME, LOADING THE PROBAND'S
001600*          AND PARENTS' VARIANT FILES, GROUPING CANDIDATE
001700*          VARIANTS BY GENE, TESTING EACH GENE AGAINST THE
001800*          SINGLE-VARIANT AND COMPOUND-HET RULES, MERGING
001900*          DUPLICATE FINDINGS AND WRITING ONE REPORT LINE PER
002000*          SURVIVING VARIANT.
002100*
002200*          THIS PROGRAM OWNS THE RUN-LEVEL CONTROL TOTALS --
002300*          FAMILIES PROCESSED, PROBANDS ANALYSED, CANDIDATE
002400*          VARIANTS ASSESSED, VARIANTS REPORTED -- PRINTED AS A
002500*          TRAILER ON THE REPORT AT NORMAL EOJ.
002600*
002700******************************************************************
002800
002900          CALLS                   -   PEDLOAD, GENLOAD, IDMLOAD,
003000                                      CNVLOAD
003100
003200          INPUT FILES             -   VARFILE (ONE PER FAMILY
003300                                      MEMBER, OPENED DYNAMICALLY)
003400
003500          OUTPUT FILE             -   REPORT
003600
003700          DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000*    CHANGE LOG
004100*    ----------
004200*    01/23/88  JS   ORIGINAL DRIVER, CLONED FROM THE PATIENT
004300*                   LISTING PROGRAM'S OVERALL SHAPE.
004400*    03/14/91  JS   REWORKED AS THE VARIANT-FILTERING DRIVER --
004500*                   CALLS THE FOUR NEW TABLE-LOADER SUBPROGRAMS
004600*                   INSTEAD OF READING THE PATIENT MASTER.
004700*    07/22/92  JS   KNOWN-GENES RESTRICTION AND NO-KNOWN-GENES
004800*                   DEFAULT PATH ADDED (REQ #2209).
004900*    11/30/94  TGD  COMPOUND-HET CHECK ADDED -- PREVIOUSLY ONLY
005000*                   THE SINGLE-VARIANT (DE NOVO) PATH EXISTED.
005100*    02/14/97  AK   MERGE-CANDIDATES PASS ADDED SO THE SAME
005200*                   VARIANT PASSING UNDER TWO GENES ONLY PRINTS
005300*                   ONE LINE.
005400*    09/30/99  AK   Y2K: WS-DATE SPLIT REWRITTEN FOR 4-DIGIT
005500*                   CENTURY WINDOW.
005600*    04/18/02  RM   PP-DNM THRESHOLD PULLED OUT TO RUN-OPTIONS
005700*                   INSTEAD OF A HARD-CODED LITERAL (REQ #5538).
005800*    10/09/05  RM   CONTROL TOTALS NOW PRINT AS A TRAILER ON THE
005900*                   REPORT ITSELF, NOT JUST TO SYSOUT.
006000*    03/14/08  KP   302-SCAN-CHILD-TABLE NOW RECHECKS CHILD-IS-
006100*                   AFFECTED (REQ #8840) -- PAIRS WITH THE
006200*                   PEDLOAD FIX KEEPING UNAFFECTED SIBS OUT OF
006300*                   THE CHILD TABLE IN THE FIRST PLACE.
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS NEXT-PAGE.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT REPORT
008000     ASSIGN TO UT-S-REPORT
008100       ORGANIZATION IS LINE SEQUENTIAL.
008200
008300*    VARFILE'S PATHNAME CHANGES FOR EVERY FAMILY MEMBER --
008400*    ASSIGNED OFF WS-VARFILE-PATH, MOVED FROM THE MEMBER'S
008500*    DATA-PATH JUST BEFORE EACH OPEN, RATHER THAN A FIXED DD.
008600     SELECT VARFILE
008700     ASSIGN TO WS-VARFILE-PATH
008800       ORGANIZATION IS LINE SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(130).
010000
010100 FD  REPORT
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS FD-REPORT-LINE.
010400 01  FD-REPORT-LINE              PIC X(235).
010500
010600****** ONE VARIANT-RECORD PER LINE; RE-OPENED FOR EACH FAMILY
010700****** MEMBER IN TURN (PROBAND, THEN MOTHER, THEN FATHER)
010800 FD  VARFILE
010900     LABEL RECORDS ARE STANDARD
011000     DATA RECORD IS FD-VAR-LINE.
011100 01  FD-VAR-LINE                 PIC X(300).
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  OFCODE                  PIC X(02).
011700         88  CODE-EOF                VALUE "10".
011800         88  CODE-FILE-NOT-FOUND     VALUE "35".
011900     05  FILLER                  PIC X(03).
012000
012100 77  WS-DATE                     PIC 9(06).
012200 01  WS-DATE-SPLIT REDEFINES WS-DATE.
012300     05  WS-DATE-YY              PIC 9(02).
012400     05  WS-DATE-MM              PIC 9(02).
012500     05  WS-DATE-DD              PIC 9(02).
012600
012700 01  WS-VARFILE-PATH             PIC X(64).
012800
012900******************************************************************
013000*    RUN-OPTIONS  --  THE TWO PARAMETER CHECKS CARRIED OVER FROM
013100*    THE OLD CARD-IMAGE PARAMETER SHELL.  SINGLE-CHILD INPUT
013200*    MODE IS NOT SUPPORTED BY THIS DRIVER -- COHORT-PEDIGREE
013300*    MODE (PEDLOAD) IS THE ONLY MODE THIS SHOP RUNS.
013400******************************************************************
013500 01  RUN-OPTIONS.
013600     05  RUN-PP-DNM-THRESHOLD    PIC 9V9(4) VALUE 0.9000.
013700     05  RUN-USE-KNOWN-GENES-SW  PIC X(01) VALUE "Y".
013800         88  RUN-USE-KNOWN-GENES     VALUE "Y".
013900     05  FILLER                  PIC X(03).
014000
014100 COPY FAMTAB.
014200 COPY GENETAB.
014300 COPY IDMAPTAB.
014400 COPY CNVTAB.
014500 COPY VARREC.
014600 COPY RESULTREC.
014700
014800******************************************************************
014900*    MOTHER-VARIANT-TABLE / FATHER-VARIANT-TABLE  --  PARENT
015000*    GENOTYPE LOOKUP AT A VARIANT'S (CHROM,POSITION), USED BY
015100*    610-LOOKUP-PARENT-GTS TO DECIDE PARENT-OF-ORIGIN FOR THE
015200*    COMPOUND-HET CHECK.
015300******************************************************************
015400 01  MOTHER-VARIANT-TABLE.
015500     05  MOTHER-VARIANT-COUNT    PIC 9(04) COMP.
015600     05  MOTHER-VARIANT-ENTRY OCCURS 1000 TIMES
015700                      INDEXED BY MVAR-IDX.
015800         10  MTVAR-CHROM             PIC X(05).
015900         10  MTVAR-POSITION          PIC 9(09).
016000         10  MTVAR-GENOTYPE          PIC X(03).
016100         10  MTVAR-FILTER-FLAG       PIC X(08).
016200         10  FILLER                  PIC X(10).
016300
016400 01  FATHER-VARIANT-TABLE.
016500     05  FATHER-VARIANT-COUNT    PIC 9(04) COMP.
016600     05  FATHER-VARIANT-ENTRY OCCURS 1000 TIMES
016700                      INDEXED BY FVAR-IDX.
016800         10  FTVAR-CHROM             PIC X(05).
016900         10  FTVAR-POSITION          PIC 9(09).
017000         10  FTVAR-GENOTYPE          PIC X(03).
017100         10  FTVAR-FILTER-FLAG       PIC X(08).
017200         10  FILLER                  PIC X(10).
017300
017400******************************************************************
017500*    GENE-GROUP-AREA  --  PROBAND'S VARIANTS GROUPED BY GENE
017600*    SYMBOL FOR THE CURRENT CHILD.  GGRP-VAR-IDX POINTS BACK
017700*    INTO VARIANT-TABLE-AREA; GGRP-CQ IS THE CONSEQUENCE FOR
017800*    THAT GENE (POSITIONALLY ALIGNED IN THE SOURCE VARIANT).
017900******************************************************************
018000 01  GENE-GROUP-AREA.
018100     05  GGRP-COUNT              PIC 9(02) COMP.
018200     05  GENE-GROUP-ENTRY OCCURS 50 TIMES
018300                      INDEXED BY GGRP-IDX.
018400         10  GGRP-GENE               PIC X(16).
018500         10  GGRP-VAR-COUNT          PIC 9(02) COMP.
018600         10  GGRP-VAR-SUB-LIST OCCURS 20 TIMES
018700                          INDEXED BY GGRP-SUB.
018800             15  GGRP-VAR-IDX            PIC 9(04) COMP.
018900             15  GGRP-CQ                 PIC X(30).
019000         10  FILLER                  PIC X(10).
019100
019200******************************************************************
019300*    ASSESS-MODE-AREA  --  THE INHERITANCE MODES BEING TESTED
019400*    FOR THE GENE CURRENTLY UNDER ASSESSMENT -- EITHER THE
019500*    KNOWN GENE'S OWN MODE SET, OR THE NO-KNOWN-GENES DEFAULT
019600*    PAIR (MONOALLELIC, MOSAIC).
019700******************************************************************
019800 01  ASSESS-MODE-AREA.
019900     05  ASSESS-MODE-COUNT       PIC 9(01) COMP.
020000     05  ASSESS-MODE-ENTRY OCCURS 6 TIMES
020100                      INDEXED BY AM-IDX.
020200         10  ASSESS-MODE-NAME        PIC X(20).
020300         10  FILLER                  PIC X(05).
020400
020500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600     05  FAMILIES-PROCESSED      PIC 9(05) COMP.
020700     05  PROBANDS-ANALYSED       PIC 9(07) COMP.
020800     05  CANDIDATES-ASSESSED     PIC 9(07) COMP.
020900     05  VARIANTS-REPORTED       PIC 9(07) COMP.
021000     05  SCAN-RES-IDX            PIC 9(04) COMP.
021100     05  WORK-SUB                PIC 9(02) COMP.
021200     05  FILLER                  PIC X(05).
021300
021400 01  FLAGS-AND-SWITCHES.
021500     05  RETURN-CD-LOADER        PIC S9(04) COMP.
021600     05  GENE-FOUND-SW           PIC X(01).
021700         88  GENE-FOUND-ON-TABLE     VALUE "Y".
021800     05  GENE-ADD-SW             PIC X(01).
021900         88  GENE-ALREADY-GROUPED    VALUE "Y".
022000     05  MODE-CATEGORY-SW        PIC X(01).
022100         88  MODE-IS-BIALLELIC       VALUE "B".
022200         88  MODE-IS-SINGLE-TYPE     VALUE "S".
022300     05  MODE-ALLOSOMAL-SW       PIC X(01).
022400         88  MODE-NEEDS-ALLOSOMAL    VALUE "Y".
022500     05  CQ-OK-SW                PIC X(01).
022600         88  CQ-IS-FUNCTIONAL        VALUE "Y".
022700     05  PARENTS-OK-SW           PIC X(01).
022800         88  PARENTS-ARE-HOMREF      VALUE "Y".
022900     05  MOTHER-CARRIES-SW       PIC X(01).
023000         88  MOTHER-CARRIES-ALLELE   VALUE "Y".
023100     05  FATHER-CARRIES-SW       PIC X(01).
023200         88  FATHER-CARRIES-ALLELE   VALUE "Y".
023300     05  HAS-MATERNAL-SW         PIC X(01).
023400         88  GENE-HAS-MATERNAL-HET   VALUE "Y".
023500     05  HAS-PATERNAL-SW         PIC X(01).
023600         88  GENE-HAS-PATERNAL-HET   VALUE "Y".
023700     05  ORIGIN-SW               PIC X(01).
023800         88  ORIGIN-IS-MATERNAL      VALUE "M".
023900         88  ORIGIN-IS-PATERNAL      VALUE "F".
024000     05  FILLER                  PIC X(03).
024100
024200 01  MISC-WS-FLDS.
024300     05  WORK-MOTHER-GT          PIC X(03).
024400     05  WORK-FATHER-GT          PIC X(03).
024500     05  WORK-CHECK-LIST-TEXT    PIC X(35).
024600     05  WORK-INH-LIST-TEXT      PIC X(84).
024700     05  WORK-GENE-LIST-TEXT     PIC X(68).
024800     05  WORK-STRING-PTR         PIC 9(03) COMP.
024900     05  FILLER                  PIC X(05).
025000
025100 01  REPORT-TRAILER-LINE.
025200     05  RTL-LIT                 PIC X(27)
025300             VALUE "** CONTROL TOTALS FOLLOW **".
025400     05  FILLER                  PIC X(05) VALUE SPACES.
025500     05  RTL-VALUE               PIC Z(7)9.
025600     05  FILLER                  PIC X(06) VALUE SPACES.
025700     05  RTL-WHAT                PIC X(30).
025800     05  FILLER                  PIC X(159) VALUE SPACES.
025900*    USED ONLY TO FORCE THE HARD ABEND IN 1000-ABEND-RTN --
026000*    SAME DIVIDE-BY-ZERO TRICK THE OLD PATSRCH/DALYUPDT JOBS
026100*    USED TO GET A SYSTEM COMPLETION CODE THE OPERATOR WOULD
026200*    NOTICE ON THE CONSOLE.
026300 77  ZERO-VAL                    PIC 9(01) VALUE 0.
026400 77  ONE-VAL                     PIC 9(01) VALUE 1.
026500
026600 COPY ABENDREC.
026700
026800 PROCEDURE DIVISION.
026900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027000     PERFORM 100-MAINLINE THRU 100-EXIT
027100             VARYING FAM-IDX FROM 1 BY 1
027200             UNTIL FAM-IDX > FAMILY-COUNT.
027300     PERFORM 900-CLEANUP THRU 900-EXIT.
027400     STOP RUN.
027500
027600 000-HOUSEKEEPING.
027700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027800     DISPLAY "******** BEGIN JOBSTEP CVFILTER ********".
027900     ACCEPT WS-DATE FROM DATE.
028000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028100     OPEN OUTPUT SYSOUT.
028200     PERFORM 050-VALIDATE-OPTIONS THRU 050-EXIT.
028300     CALL "PEDLOAD" USING FAMILY-TABLE-AREA, RETURN-CD-LOADER.
028400     IF RETURN-CD-LOADER NOT = ZERO
028500         MOVE "PEDLOAD RETURNED NON-ZERO" TO ABEND-REASON
028600         GO TO 1000-ABEND-RTN.
028700     IF RUN-USE-KNOWN-GENES
028800         CALL "GENLOAD" USING GENE-TABLE-AREA, RETURN-CD-LOADER
028900         IF RETURN-CD-LOADER NOT = ZERO
029000             MOVE "GENLOAD RETURNED NON-ZERO" TO ABEND-REASON
029100             GO TO 1000-ABEND-RTN
029200         END-IF
029300     END-IF.
029400     CALL "IDMLOAD" USING IDMAP-TABLE-AREA, RETURN-CD-LOADER.
029500     IF RETURN-CD-LOADER NOT = ZERO
029600         MOVE "IDMLOAD RETURNED NON-ZERO" TO ABEND-REASON
029700         GO TO 1000-ABEND-RTN.
029800     CALL "CNVLOAD" USING CNV-TABLE-AREA, RETURN-CD-LOADER.
029900     IF RETURN-CD-LOADER NOT = ZERO
030000         MOVE "CNVLOAD RETURNED NON-ZERO" TO ABEND-REASON
030100         GO TO 1000-ABEND-RTN.
030200     OPEN OUTPUT REPORT.
030300 000-EXIT.
030400     EXIT.
030500
030600 050-VALIDATE-OPTIONS.
030700     MOVE "050-VALIDATE-OPTIONS" TO PARA-NAME.
030800     IF RUN-PP-DNM-THRESHOLD < 0 OR RUN-PP-DNM-THRESHOLD > 1
030900         MOVE "PP-DNM THRESHOLD OUTSIDE 0.0 - 1.0" TO
031000                                      ABEND-REASON
031100         GO TO 1000-ABEND-RTN.
031200 050-EXIT.
031300     EXIT.
031400
031500 100-MAINLINE.
031600     MOVE "100-MAINLINE" TO PARA-NAME.
031700     PERFORM 300-NEXT-CHILD THRU 300-EXIT.
031800     PERFORM 150-PROCESS-CHILD THRU 150-EXIT
031900             UNTIL CM-IS-EMPTY.
032000     ADD 1 TO FAMILIES-PROCESSED.
032100 100-EXIT.
032200     EXIT.
032300
032400 150-PROCESS-CHILD.
032500     MOVE "150-PROCESS-CHILD" TO PARA-NAME.
032600     ADD 1 TO PROBANDS-ANALYSED.
032700     MOVE ZERO TO RESULT-COUNT.
032800     PERFORM 400-LOAD-VARIANTS THRU 400-EXIT.
032900     PERFORM 450-GROUP-BY-GENE THRU 450-EXIT.
033000     PERFORM 500-ASSESS-GENE THRU 500-EXIT
033100             VARYING GGRP-IDX FROM 1 BY 1
033200             UNTIL GGRP-IDX > GGRP-COUNT.
033300     PERFORM 700-MERGE-CANDIDATES THRU 700-EXIT.
033400     PERFORM 750-WRITE-REPORT THRU 750-EXIT.
033500     PERFORM 310-MARK-CHILD-DONE THRU 310-EXIT.
033600     PERFORM 300-NEXT-CHILD THRU 300-EXIT.
033700 150-EXIT.
033800     EXIT.
033900
034000 300-NEXT-CHILD.
034100     MOVE "300-NEXT-CHILD" TO PARA-NAME.
034200     MOVE SPACES TO CM-PERSON-ID, CM-DATA-PATH.
034300     MOVE SPACES TO CM-ROLE.
034400     IF FAM-CHILD-COUNT(FAM-IDX) = 0
034500         GO TO 300-EXIT.
034600     PERFORM 302-SCAN-CHILD-TABLE THRU 302-EXIT
034700         VARYING CHILD-IDX FROM 1 BY 1
034800             UNTIL CHILD-IDX > FAM-CHILD-COUNT(FAM-IDX).
034900     GO TO 300-EXIT.
035000 302-SCAN-CHILD-TABLE.
035100*    CHILD-IS-AFFECTED IS SET BY PEDLOAD 150-ADD-CHILD AND IS
035200*    CHECKED AGAIN HERE -- THE CHILD TABLE SHOULD NEVER CARRY AN
035300*    UNAFFECTED SLOT, BUT THE PROBAND LOOP DOES NOT TRUST IT.
035400     IF NOT CHILD-ALREADY-ANALYSED(FAM-IDX, CHILD-IDX)
035500         AND CHILD-IS-AFFECTED(FAM-IDX, CHILD-IDX)
035600         MOVE CHILD-IDX TO FAM-CURRENT-CHILD-IDX(FAM-IDX)
035700         MOVE CHILD-PERSON-ID(FAM-IDX, CHILD-IDX)
035800                                   TO CM-PERSON-ID
035900         MOVE CHILD-SEX-CODE(FAM-IDX, CHILD-IDX)
036000                                   TO CM-SEX-CODE
036100         MOVE CHILD-DATA-PATH(FAM-IDX, CHILD-IDX)
036200                                   TO CM-DATA-PATH
036300         MOVE "CHILD" TO CM-ROLE
036400         SET CHILD-IDX TO FAM-CHILD-COUNT(FAM-IDX)
036500     END-IF.
036600 302-EXIT.
036700     EXIT.
036800 300-EXIT.
036900     EXIT.
037000
037100 310-MARK-CHILD-DONE.
037200     MOVE "310-MARK-CHILD-DONE" TO PARA-NAME.
037300     MOVE "Y" TO
037400         CHILD-ANALYSED-SW(FAM-IDX, FAM-CURRENT-CHILD-IDX(FAM-IDX)).
037500 310-EXIT.
037600     EXIT.
037700
037800 400-LOAD-VARIANTS.
037900     MOVE "400-LOAD-VARIANTS" TO PARA-NAME.
038000     MOVE ZERO TO VARIANT-COUNT, MOTHER-VARIANT-COUNT,
038100                  FATHER-VARIANT-COUNT.
038200     MOVE CM-DATA-PATH TO WS-VARFILE-PATH.
038300     PERFORM 420-LOAD-ONE-PROBAND-FILE THRU 420-EXIT.
038400     IF FAM-HAS-MOTHER(FAM-IDX)
038500         MOVE MOTHER-DATA-PATH(FAM-IDX) TO WS-VARFILE-PATH
038600         PERFORM 430-LOAD-ONE-MOTHER-FILE THRU 430-EXIT
038700     END-IF.
038800     IF FAM-HAS-FATHER(FAM-IDX)
038900         MOVE FATHER-DATA-PATH(FAM-IDX) TO WS-VARFILE-PATH
039000         PERFORM 440-LOAD-ONE-FATHER-FILE THRU 440-EXIT
039100     END-IF.
039200 400-EXIT.
039300     EXIT.
039400
039500 420-LOAD-ONE-PROBAND-FILE.
039600     MOVE "420-LOAD-ONE-PROBAND-FILE" TO PARA-NAME.
039700     OPEN INPUT VARFILE.
039800     IF CODE-FILE-NOT-FOUND
039900         GO TO 420-EXIT.
040000     PERFORM 422-READ-ONE-PROBAND-ROW THRU 422-EXIT
040100         UNTIL CODE-EOF.
040200     CLOSE VARFILE.
040300     GO TO 420-EXIT.
040400 422-READ-ONE-PROBAND-ROW.
040500     READ VARFILE INTO VARIANT-RAW-LINE
040600         AT END
040700         MOVE "10" TO OFCODE
040800         GO TO 422-NEXT
040900     END-READ.
041000     PERFORM 425-PARSE-AND-KEEP THRU 425-EXIT.
041100 422-NEXT.
041200     CONTINUE.
041300 422-EXIT.
041400     EXIT.
041500 420-EXIT.
041600     EXIT.
041700
041800 425-PARSE-AND-KEEP.
041900     MOVE "425-PARSE-AND-KEEP" TO PARA-NAME.
042000     UNSTRING VARIANT-RAW-LINE DELIMITED BY X"09"
042100         INTO VAR-CHROM, VAR-POSITION, VAR-REF-ALLELE,
042200              VAR-ALT-ALLELE, VAR-QUALITY, VAR-FILTER-FLAG,
042300              VAR-GENE(1), VAR-CQ(1), VAR-GENE(2), VAR-CQ(2),
042400              VAR-GENE(3), VAR-CQ(3), VAR-GENE(4), VAR-CQ(4),
042500              VAR-GENOTYPE, VAR-DENOVO-FLAG, VAR-PP-DNM
042600     END-UNSTRING.
042700     IF NOT VAR-PASSED-FILTER
042800         GO TO 425-EXIT.
042900     IF VAR-IS-DENOVO AND VAR-PP-DNM < RUN-PP-DNM-THRESHOLD
043000         GO TO 425-EXIT.
043100     IF VARIANT-COUNT >= 1000
043200         GO TO 425-EXIT.
043300     ADD 1 TO VARIANT-COUNT.
043400     SET VAR-IDX TO VARIANT-COUNT.
043500     MOVE VAR-CHROM       TO TVAR-CHROM(VAR-IDX).
043600     MOVE VAR-POSITION    TO TVAR-POSITION(VAR-IDX).
043700     MOVE VAR-REF-ALLELE  TO TVAR-REF-ALLELE(VAR-IDX).
043800     MOVE VAR-ALT-ALLELE  TO TVAR-ALT-ALLELE(VAR-IDX).
043900     MOVE VAR-FILTER-FLAG TO TVAR-FILTER-FLAG(VAR-IDX).
044000     MOVE VAR-GENE(1)     TO TVAR-GENE(VAR-IDX, 1).
044100     MOVE VAR-GENE(2)     TO TVAR-GENE(VAR-IDX, 2).
044200     MOVE VAR-GENE(3)     TO TVAR-GENE(VAR-IDX, 3).
044300     MOVE VAR-GENE(4)     TO TVAR-GENE(VAR-IDX, 4).
044400     MOVE VAR-CQ(1)       TO TVAR-CQ(VAR-IDX, 1).
044500     MOVE VAR-CQ(2)       TO TVAR-CQ(VAR-IDX, 2).
044600     MOVE VAR-CQ(3)       TO TVAR-CQ(VAR-IDX, 3).
044700     MOVE VAR-CQ(4)       TO TVAR-CQ(VAR-IDX, 4).
044800     MOVE VAR-GENOTYPE    TO TVAR-GENOTYPE(VAR-IDX).
044900     MOVE VAR-DENOVO-FLAG TO TVAR-DENOVO-FLAG(VAR-IDX).
045000     MOVE VAR-PP-DNM      TO TVAR-PP-DNM(VAR-IDX).
045100 425-EXIT.
045200     EXIT.
045300
045400 430-LOAD-ONE-MOTHER-FILE.
045500     MOVE "430-LOAD-ONE-MOTHER-FILE" TO PARA-NAME.
045600     OPEN INPUT VARFILE.
045700     IF CODE-FILE-NOT-FOUND
045800         GO TO 430-EXIT.
045900     PERFORM 432-READ-ONE-MOTHER-ROW THRU 432-EXIT
046000         UNTIL CODE-EOF.
046100     CLOSE VARFILE.
046200     GO TO 430-EXIT.
046300 432-READ-ONE-MOTHER-ROW.
046400     READ VARFILE INTO VARIANT-RAW-LINE
046500         AT END
046600         MOVE "10" TO OFCODE
046700         GO TO 432-NEXT
046800     END-READ.
046900     PERFORM 435-PARSE-PARENT-ROW THRU 435-EXIT.
047000 432-NEXT.
047100     CONTINUE.
047200 432-EXIT.
047300     EXIT.
047400 430-EXIT.
047500     EXIT.
047600
047700 435-PARSE-PARENT-ROW.
047800     MOVE "435-PARSE-PARENT-ROW" TO PARA-NAME.
047900     UNSTRING VARIANT-RAW-LINE DELIMITED BY X"09"
048000         INTO VAR-CHROM, VAR-POSITION, VAR-REF-ALLELE,
048100              VAR-ALT-ALLELE, VAR-QUALITY, VAR-FILTER-FLAG,
048200              VAR-GENE(1), VAR-CQ(1), VAR-GENE(2), VAR-CQ(2),
048300              VAR-GENE(3), VAR-CQ(3), VAR-GENE(4), VAR-CQ(4),
048400              VAR-GENOTYPE, VAR-DENOVO-FLAG, VAR-PP-DNM
048500     END-UNSTRING.
048600     IF NOT VAR-PASSED-FILTER
048700         GO TO 435-EXIT.
048800     IF MOTHER-VARIANT-COUNT >= 1000
048900         GO TO 435-EXIT.
049000     ADD 1 TO MOTHER-VARIANT-COUNT.
049100     SET MVAR-IDX TO MOTHER-VARIANT-COUNT.
049200     MOVE VAR-CHROM       TO MTVAR-CHROM(MVAR-IDX).
049300     MOVE VAR-POSITION    TO MTVAR-POSITION(MVAR-IDX).
049400     MOVE VAR-GENOTYPE    TO MTVAR-GENOTYPE(MVAR-IDX).
049500     MOVE VAR-FILTER-FLAG TO MTVAR-FILTER-FLAG(MVAR-IDX).
049600 435-EXIT.
049700     EXIT.
049800
049900 440-LOAD-ONE-FATHER-FILE.
050000     MOVE "440-LOAD-ONE-FATHER-FILE" TO PARA-NAME.
050100     OPEN INPUT VARFILE.
050200     IF CODE-FILE-NOT-FOUND
050300         GO TO 440-EXIT.
050400     PERFORM 442-READ-ONE-FATHER-ROW THRU 442-EXIT
050500         UNTIL CODE-EOF.
050600     CLOSE VARFILE.
050700     GO TO 440-EXIT.
050800 442-READ-ONE-FATHER-ROW.
050900     READ VARFILE INTO VARIANT-RAW-LINE
051000         AT END
051100         MOVE "10" TO OFCODE
051200         GO TO 442-NEXT
051300     END-READ.
051400     PERFORM 445-PARSE-PARENT-ROW THRU 445-EXIT.
051500 442-NEXT.
051600     CONTINUE.
051700 442-EXIT.
051800     EXIT.
051900 440-EXIT.
052000     EXIT.
052100
052200 445-PARSE-PARENT-ROW.
052300     MOVE "445-PARSE-PARENT-ROW" TO PARA-NAME.
052400     UNSTRING VARIANT-RAW-LINE DELIMITED BY X"09"
052500         INTO VAR-CHROM, VAR-POSITION, VAR-REF-ALLELE,
052600              VAR-ALT-ALLELE, VAR-QUALITY, VAR-FILTER-FLAG,
052700              VAR-GENE(1), VAR-CQ(1), VAR-GENE(2), VAR-CQ(2),
052800              VAR-GENE(3), VAR-CQ(3), VAR-GENE(4), VAR-CQ(4),
052900              VAR-GENOTYPE, VAR-DENOVO-FLAG, VAR-PP-DNM
053000     END-UNSTRING.
053100     IF NOT VAR-PASSED-FILTER
053200         GO TO 445-EXIT.
053300     IF FATHER-VARIANT-COUNT >= 1000
053400         GO TO 445-EXIT.
053500     ADD 1 TO FATHER-VARIANT-COUNT.
053600     SET FVAR-IDX TO FATHER-VARIANT-COUNT.
053700     MOVE VAR-CHROM       TO FTVAR-CHROM(FVAR-IDX).
053800     MOVE VAR-POSITION    TO FTVAR-POSITION(FVAR-IDX).
053900     MOVE VAR-GENOTYPE    TO FTVAR-GENOTYPE(FVAR-IDX).
054000     MOVE VAR-FILTER-FLAG TO FTVAR-FILTER-FLAG(FVAR-IDX).
054100 445-EXIT.
054200     EXIT.
054300
054400 450-GROUP-BY-GENE.
054500     MOVE "450-GROUP-BY-GENE" TO PARA-NAME.
054600     MOVE ZERO TO GGRP-COUNT.
054700     PERFORM 460-GROUP-ONE-VARIANT THRU 460-EXIT
054800             VARYING VAR-IDX FROM 1 BY 1
054900             UNTIL VAR-IDX > VARIANT-COUNT.
055000 450-EXIT.
055100     EXIT.
055200
055300 460-GROUP-ONE-VARIANT.
055400     MOVE "460-GROUP-ONE-VARIANT" TO PARA-NAME.
055500     PERFORM 470-GROUP-ONE-GENE-SLOT THRU 470-EXIT
055600             VARYING VGENE-IDX FROM 1 BY 1
055700             UNTIL VGENE-IDX > 4.
055800 460-EXIT.
055900     EXIT.
056000
056100 470-GROUP-ONE-GENE-SLOT.
056200     MOVE "470-GROUP-ONE-GENE-SLOT" TO PARA-NAME.
056300     IF TVAR-GENE(VAR-IDX, VGENE-IDX) = SPACES
056400         GO TO 470-EXIT.
056500     MOVE "N" TO GENE-ADD-SW.
056600     IF GGRP-COUNT > 0
056700         PERFORM 472-SCAN-GENE-GROUPS THRU 472-EXIT
056800             VARYING GGRP-IDX FROM 1 BY 1
056900                 UNTIL GGRP-IDX > GGRP-COUNT
057000     END-IF.
057100     IF NOT GENE-ALREADY-GROUPED
057200          AND GGRP-COUNT < 50
057300         ADD 1 TO GGRP-COUNT
057400         SET GGRP-IDX TO GGRP-COUNT
057500         MOVE TVAR-GENE(VAR-IDX, VGENE-IDX) TO GGRP-GENE(GGRP-IDX)
057600     END-IF.
057700     IF GGRP-VAR-COUNT(GGRP-IDX) < 20
057800         ADD 1 TO GGRP-VAR-COUNT(GGRP-IDX)
057900         SET GGRP-SUB TO GGRP-VAR-COUNT(GGRP-IDX)
058000         MOVE VAR-IDX TO GGRP-VAR-IDX(GGRP-IDX, GGRP-SUB)
058100         MOVE TVAR-CQ(VAR-IDX, VGENE-IDX)
058200                             TO GGRP-CQ(GGRP-IDX, GGRP-SUB)
058300     END-IF.
058400     GO TO 470-EXIT.
058500 472-SCAN-GENE-GROUPS.
058600     IF GGRP-GENE(GGRP-IDX) = TVAR-GENE(VAR-IDX, VGENE-IDX)
058700         MOVE "Y" TO GENE-ADD-SW
058800         SET GGRP-IDX TO GGRP-COUNT
058900     END-IF.
059000 472-EXIT.
059100     EXIT.
059200 470-EXIT.
059300     EXIT.
059400
059500 500-ASSESS-GENE.
059600     MOVE "500-ASSESS-GENE" TO PARA-NAME.
059700     PERFORM 520-DETERMINE-MODES THRU 520-EXIT.
059800     PERFORM 560-TEST-ONE-MODE THRU 560-EXIT
059900             VARYING AM-IDX FROM 1 BY 1
060000             UNTIL AM-IDX > ASSESS-MODE-COUNT.
060100 500-EXIT.
060200     EXIT.
060300
060400 520-DETERMINE-MODES.
060500     MOVE "520-DETERMINE-MODES" TO PARA-NAME.
060600     MOVE ZERO TO ASSESS-MODE-COUNT.
060700     IF NOT RUN-USE-KNOWN-GENES
060800         ADD 1 TO ASSESS-MODE-COUNT
060900         MOVE "Monoallelic" TO ASSESS-MODE-NAME(ASSESS-MODE-COUNT)
061000         ADD 1 TO ASSESS-MODE-COUNT
061100         MOVE "Mosaic" TO ASSESS-MODE-NAME(ASSESS-MODE-COUNT)
061200         GO TO 520-EXIT.
061300     MOVE "N" TO GENE-FOUND-SW.
061400     IF GENE-COUNT > 0
061500         SEARCH ALL GENE-TABLE-ENTRY
061600             WHEN TGENE-GENE-SYM(GENE-IDX) = GGRP-GENE(GGRP-IDX)
061700                 MOVE "Y" TO GENE-FOUND-SW
061800         END-SEARCH
061900     END-IF.
062000     IF NOT GENE-FOUND-ON-TABLE
062100         GO TO 520-EXIT.
062200     PERFORM 522-COPY-ONE-GENE-MODE THRU 522-EXIT
062300         VARYING MODE-IDX FROM 1 BY 1
062400             UNTIL MODE-IDX > TGENE-MODE-COUNT(GENE-IDX).
062500     GO TO 520-EXIT.
062600 522-COPY-ONE-GENE-MODE.
062700     IF ASSESS-MODE-COUNT < 6
062800         ADD 1 TO ASSESS-MODE-COUNT
062900         MOVE TGENE-MODE(GENE-IDX, MODE-IDX)
063000                         TO ASSESS-MODE-NAME(ASSESS-MODE-COUNT)
063100     END-IF.
063200 522-EXIT.
063300     EXIT.
063400 520-EXIT.
063500     EXIT.
063600
063700 560-TEST-ONE-MODE.
063800     MOVE "560-TEST-ONE-MODE" TO PARA-NAME.
063900     PERFORM 570-CLASSIFY-MODE THRU 570-EXIT.
064000     IF MODE-IS-BIALLELIC
064100         PERFORM 650-COMPOUND-HET-CHK THRU 650-EXIT
064200     ELSE
064300         PERFORM 600-SINGLE-VARIANT-CHK THRU 600-EXIT.
064400 560-EXIT.
064500     EXIT.
064600
064700 570-CLASSIFY-MODE.
064800     MOVE "570-CLASSIFY-MODE" TO PARA-NAME.
064900     MOVE "N" TO MODE-ALLOSOMAL-SW.
065000     EVALUATE ASSESS-MODE-NAME(AM-IDX)
065100         WHEN "Biallelic"
065200             MOVE "B" TO MODE-CATEGORY-SW
065300         WHEN "X-linked dominant"
065400             MOVE "S" TO MODE-CATEGORY-SW
065500             MOVE "Y" TO MODE-ALLOSOMAL-SW
065600         WHEN OTHER
065700             MOVE "S" TO MODE-CATEGORY-SW
065800     END-EVALUATE.
065900 570-EXIT.
066000     EXIT.
066100
066200 580-CONSEQUENCE-FILTER.
066300     MOVE "580-CONSEQUENCE-FILTER" TO PARA-NAME.
066400     MOVE "N" TO CQ-OK-SW.
066500     EVALUATE GGRP-CQ(GGRP-IDX, GGRP-SUB)
066600         WHEN "missense_variant"
066700         WHEN "stop_gained"
066800         WHEN "frameshift_variant"
066900         WHEN "splice_donor_variant"
067000         WHEN "splice_acceptor_variant"
067100         WHEN "initiator_codon_variant"
067200             MOVE "Y" TO CQ-OK-SW
067300     END-EVALUATE.
067400 580-EXIT.
067500     EXIT.
067600
067700 600-SINGLE-VARIANT-CHK.
067800     MOVE "600-SINGLE-VARIANT-CHK" TO PARA-NAME.
067900     PERFORM 605-TEST-ONE-VARIANT-SGL THRU 605-EXIT
068000             VARYING GGRP-SUB FROM 1 BY 1
068100             UNTIL GGRP-SUB > GGRP-VAR-COUNT(GGRP-IDX).
068200 600-EXIT.
068300     EXIT.
068400
068500 605-TEST-ONE-VARIANT-SGL.
068600     MOVE "605-TEST-ONE-VARIANT-SGL" TO PARA-NAME.
068700     SET VAR-IDX TO GGRP-VAR-IDX(GGRP-IDX, GGRP-SUB).
068800     IF MODE-NEEDS-ALLOSOMAL AND NOT VAR-IS-ALLOSOMAL(VAR-IDX)
068900         GO TO 605-EXIT.
069000     IF NOT MODE-NEEDS-ALLOSOMAL AND VAR-IS-ALLOSOMAL(VAR-IDX)
069100         GO TO 605-EXIT.
069200     PERFORM 580-CONSEQUENCE-FILTER THRU 580-EXIT.
069300     IF NOT CQ-IS-FUNCTIONAL
069400         GO TO 605-EXIT.
069500     IF TVAR-GENOTYPE(VAR-IDX) NOT = "0/1" AND
069600        TVAR-GENOTYPE(VAR-IDX) NOT = "1/0"
069700         GO TO 605-EXIT.
069800     IF TVAR-DENOVO-FLAG(VAR-IDX) NOT = "Y"
069900         GO TO 605-EXIT.
070000     IF TVAR-PP-DNM(VAR-IDX) < RUN-PP-DNM-THRESHOLD
070100         GO TO 605-EXIT.
070200     PERFORM 610-LOOKUP-PARENT-GTS THRU 610-EXIT.
070300     IF NOT PARENTS-ARE-HOMREF
070400         GO TO 605-EXIT.
070500     PERFORM 690-ADD-CANDIDATE THRU 690-EXIT.
070600 605-EXIT.
070700     EXIT.
070800
070900 610-LOOKUP-PARENT-GTS.
071000     MOVE "610-LOOKUP-PARENT-GTS" TO PARA-NAME.
071100     MOVE "0/0" TO WORK-MOTHER-GT, WORK-FATHER-GT.
071200     IF MOTHER-VARIANT-COUNT > 0
071300         PERFORM 612-SCAN-MOTHER-TABLE THRU 612-EXIT
071400             VARYING MVAR-IDX FROM 1 BY 1
071500                 UNTIL MVAR-IDX > MOTHER-VARIANT-COUNT
071600     END-IF.
071700     IF FATHER-VARIANT-COUNT > 0
071800         PERFORM 614-SCAN-FATHER-TABLE THRU 614-EXIT
071900             VARYING FVAR-IDX FROM 1 BY 1
072000                 UNTIL FVAR-IDX > FATHER-VARIANT-COUNT
072100     END-IF.
072200     IF WORK-MOTHER-GT = "0/0"
072300         MOVE "N" TO MOTHER-CARRIES-SW
072400     ELSE
072500         MOVE "Y" TO MOTHER-CARRIES-SW.
072600     IF WORK-FATHER-GT = "0/0"
072700         MOVE "N" TO FATHER-CARRIES-SW
072800     ELSE
072900         MOVE "Y" TO FATHER-CARRIES-SW.
073000     IF NOT MOTHER-CARRIES-ALLELE AND NOT FATHER-CARRIES-ALLELE
073100         MOVE "Y" TO PARENTS-OK-SW
073200     ELSE
073300         MOVE "N" TO PARENTS-OK-SW.
073400     GO TO 610-EXIT.
073500 612-SCAN-MOTHER-TABLE.
073600     IF MTVAR-CHROM(MVAR-IDX)    = TVAR-CHROM(VAR-IDX)
073700        AND MTVAR-POSITION(MVAR-IDX) = TVAR-POSITION(VAR-IDX)
073800         MOVE MTVAR-GENOTYPE(MVAR-IDX) TO WORK-MOTHER-GT
073900         SET MVAR-IDX TO MOTHER-VARIANT-COUNT
074000     END-IF.
074100 612-EXIT.
074200     EXIT.
074300 614-SCAN-FATHER-TABLE.
074400     IF FTVAR-CHROM(FVAR-IDX)    = TVAR-CHROM(VAR-IDX)
074500        AND FTVAR-POSITION(FVAR-IDX) = TVAR-POSITION(VAR-IDX)
074600         MOVE FTVAR-GENOTYPE(FVAR-IDX) TO WORK-FATHER-GT
074700         SET FVAR-IDX TO FATHER-VARIANT-COUNT
074800     END-IF.
074900 614-EXIT.
075000     EXIT.
075100 610-EXIT.
075200     EXIT.
075300
075400 650-COMPOUND-HET-CHK.
075500     MOVE "650-COMPOUND-HET-CHK" TO PARA-NAME.
075600     IF MODE-NEEDS-ALLOSOMAL
075700         GO TO 650-EXIT.
075800     MOVE "N" TO HAS-MATERNAL-SW.
075900     MOVE "N" TO HAS-PATERNAL-SW.
076000     PERFORM 655-SCAN-ORIGIN THRU 655-EXIT
076100             VARYING GGRP-SUB FROM 1 BY 1
076200             UNTIL GGRP-SUB > GGRP-VAR-COUNT(GGRP-IDX).
076300     IF NOT GENE-HAS-MATERNAL-HET OR NOT GENE-HAS-PATERNAL-HET
076400         GO TO 650-EXIT.
076500     PERFORM 660-ADD-ORIGIN-CANDIDATE THRU 660-EXIT
076600             VARYING GGRP-SUB FROM 1 BY 1
076700             UNTIL GGRP-SUB > GGRP-VAR-COUNT(GGRP-IDX).
076800 650-EXIT.
076900     EXIT.
077000
077100 655-SCAN-ORIGIN.
077200     MOVE "655-SCAN-ORIGIN" TO PARA-NAME.
077300     SET VAR-IDX TO GGRP-VAR-IDX(GGRP-IDX, GGRP-SUB).
077400     IF VAR-IS-ALLOSOMAL(VAR-IDX)
077500         GO TO 655-EXIT.
077600     PERFORM 580-CONSEQUENCE-FILTER THRU 580-EXIT.
077700     IF NOT CQ-IS-FUNCTIONAL
077800         GO TO 655-EXIT.
077900     IF TVAR-GENOTYPE(VAR-IDX) NOT = "0/1" AND
078000        TVAR-GENOTYPE(VAR-IDX) NOT = "1/0"
078100         GO TO 655-EXIT.
078200     PERFORM 610-LOOKUP-PARENT-GTS THRU 610-EXIT.
078300     IF MOTHER-CARRIES-ALLELE AND NOT FATHER-CARRIES-ALLELE
078400         MOVE "Y" TO HAS-MATERNAL-SW.
078500     IF FATHER-CARRIES-ALLELE AND NOT MOTHER-CARRIES-ALLELE
078600         MOVE "Y" TO HAS-PATERNAL-SW.
078700 655-EXIT.
078800     EXIT.
078900
079000 660-ADD-ORIGIN-CANDIDATE.
079100     MOVE "660-ADD-ORIGIN-CANDIDATE" TO PARA-NAME.
079200     SET VAR-IDX TO GGRP-VAR-IDX(GGRP-IDX, GGRP-SUB).
079300     IF VAR-IS-ALLOSOMAL(VAR-IDX)
079400         GO TO 660-EXIT.
079500     PERFORM 580-CONSEQUENCE-FILTER THRU 580-EXIT.
079600     IF NOT CQ-IS-FUNCTIONAL
079700         GO TO 660-EXIT.
079800     IF TVAR-GENOTYPE(VAR-IDX) NOT = "0/1" AND
079900        TVAR-GENOTYPE(VAR-IDX) NOT = "1/0"
080000         GO TO 660-EXIT.
080100     PERFORM 610-LOOKUP-PARENT-GTS THRU 610-EXIT.
080200     IF (MOTHER-CARRIES-ALLELE AND NOT FATHER-CARRIES-ALLELE)
080300        OR (FATHER-CARRIES-ALLELE AND NOT MOTHER-CARRIES-ALLELE)
080400         PERFORM 690-ADD-CANDIDATE THRU 690-EXIT.
080500 660-EXIT.
080600     EXIT.
080700
080800 690-ADD-CANDIDATE.
080900     MOVE "690-ADD-CANDIDATE" TO PARA-NAME.
081000     IF RESULT-COUNT >= 500
081100         GO TO 690-EXIT.
081200     ADD 1 TO RESULT-COUNT.
081300     ADD 1 TO CANDIDATES-ASSESSED.
081400     SET RES-IDX TO RESULT-COUNT.
081500     MOVE CM-PERSON-ID            TO TRES-PROBAND-ID(RES-IDX).
081600     MOVE TVAR-CHROM(VAR-IDX)     TO TRES-CHROM(RES-IDX).
081700     MOVE TVAR-POSITION(VAR-IDX)  TO TRES-POSITION(RES-IDX).
081800     MOVE 1 TO TRES-CHECK-COUNT(RES-IDX).
081900     IF MODE-IS-BIALLELIC
082000         MOVE "compound_het" TO TRES-CHECK-TYPE(RES-IDX, 1)
082100     ELSE
082200         MOVE "single_variant" TO TRES-CHECK-TYPE(RES-IDX, 1).
082300     MOVE 1 TO TRES-INH-COUNT(RES-IDX).
082400     MOVE ASSESS-MODE-NAME(AM-IDX) TO TRES-INH-MODE(RES-IDX, 1).
082500     MOVE 1 TO TRES-GENE-COUNT(RES-IDX).
082600     MOVE GGRP-GENE(GGRP-IDX)      TO TRES-GENE(RES-IDX, 1).
082700 690-EXIT.
082800     EXIT.
082900
083000 700-MERGE-CANDIDATES.
083100     MOVE "700-MERGE-CANDIDATES" TO PARA-NAME.
083200     IF RESULT-COUNT < 2
083300         GO TO 700-EXIT.
083400     PERFORM 710-MERGE-ONE-ENTRY THRU 710-EXIT
083500             VARYING RES-IDX FROM 1 BY 1
083600             UNTIL RES-IDX > RESULT-COUNT - 1.
083700 700-EXIT.
083800     EXIT.
083900
084000 710-MERGE-ONE-ENTRY.
084100     MOVE "710-MERGE-ONE-ENTRY" TO PARA-NAME.
084200     IF TRES-CHROM(RES-IDX) = SPACES
084300         GO TO 710-EXIT.
084400     PERFORM 720-SCAN-FOR-DUP THRU 720-EXIT
084500             VARYING SCAN-RES-IDX FROM RES-IDX BY 1
084600             UNTIL SCAN-RES-IDX > RESULT-COUNT.
084700 710-EXIT.
084800     EXIT.
084900
085000 720-SCAN-FOR-DUP.
085100     MOVE "720-SCAN-FOR-DUP" TO PARA-NAME.
085200     IF SCAN-RES-IDX = RES-IDX
085300         GO TO 720-EXIT.
085400     IF TRES-CHROM(SCAN-RES-IDX) = SPACES
085500         GO TO 720-EXIT.
085600     IF TRES-CHROM(SCAN-RES-IDX)    NOT = TRES-CHROM(RES-IDX)
085700        OR TRES-POSITION(SCAN-RES-IDX) NOT = TRES-POSITION(RES-IDX)
085800         GO TO 720-EXIT.
085900     PERFORM 730-UNION-ONE-SET THRU 730-EXIT.
086000     MOVE SPACES TO TRES-CHROM(SCAN-RES-IDX).
086100 720-EXIT.
086200     EXIT.
086300
086400 730-UNION-ONE-SET.
086500     MOVE "730-UNION-ONE-SET" TO PARA-NAME.
086600     PERFORM 740-UNION-CHECK THRU 740-EXIT
086700         VARYING WORK-SUB FROM 1 BY 1
086800             UNTIL WORK-SUB > TRES-CHECK-COUNT(SCAN-RES-IDX).
086900     PERFORM 742-UNION-INH THRU 742-EXIT
087000         VARYING WORK-SUB FROM 1 BY 1
087100             UNTIL WORK-SUB > TRES-INH-COUNT(SCAN-RES-IDX).
087200     PERFORM 744-UNION-GENE THRU 744-EXIT
087300         VARYING WORK-SUB FROM 1 BY 1
087400             UNTIL WORK-SUB > TRES-GENE-COUNT(SCAN-RES-IDX).
087500 730-EXIT.
087600     EXIT.
087700
087800 740-UNION-CHECK.
087900     MOVE "740-UNION-CHECK" TO PARA-NAME.
088000     MOVE "N" TO GENE-ADD-SW.
088100     PERFORM 746-SCAN-CHECK-LIST THRU 746-EXIT
088200         VARYING RCHK-IDX FROM 1 BY 1
088300             UNTIL RCHK-IDX > TRES-CHECK-COUNT(RES-IDX).
088400     IF NOT GENE-ALREADY-GROUPED AND TRES-CHECK-COUNT(RES-IDX) < 2
088500         ADD 1 TO TRES-CHECK-COUNT(RES-IDX)
088600         MOVE TRES-CHECK-TYPE(SCAN-RES-IDX, WORK-SUB) TO
088700              TRES-CHECK-TYPE(RES-IDX, TRES-CHECK-COUNT(RES-IDX))
088800     END-IF.
088900     GO TO 740-EXIT.
089000 746-SCAN-CHECK-LIST.
089100     IF TRES-CHECK-TYPE(RES-IDX, RCHK-IDX) =
089200        TRES-CHECK-TYPE(SCAN-RES-IDX, WORK-SUB)
089300         MOVE "Y" TO GENE-ADD-SW
089400     END-IF.
089500 746-EXIT.
089600     EXIT.
089700 740-EXIT.
089800     EXIT.
089900
090000 742-UNION-INH.
090100     MOVE "742-UNION-INH" TO PARA-NAME.
090200     MOVE "N" TO GENE-ADD-SW.
090300     PERFORM 748-SCAN-INH-LIST THRU 748-EXIT
090400         VARYING RINH-IDX FROM 1 BY 1
090500             UNTIL RINH-IDX > TRES-INH-COUNT(RES-IDX).
090600     IF NOT GENE-ALREADY-GROUPED AND TRES-INH-COUNT(RES-IDX) < 4
090700         ADD 1 TO TRES-INH-COUNT(RES-IDX)
090800         MOVE TRES-INH-MODE(SCAN-RES-IDX, WORK-SUB) TO
090900              TRES-INH-MODE(RES-IDX, TRES-INH-COUNT(RES-IDX))
091000     END-IF.
091100     GO TO 742-EXIT.
091200 748-SCAN-INH-LIST.
091300     IF TRES-INH-MODE(RES-IDX, RINH-IDX) =
091400        TRES-INH-MODE(SCAN-RES-IDX, WORK-SUB)
091500         MOVE "Y" TO GENE-ADD-SW
091600     END-IF.
091700 748-EXIT.
091800     EXIT.
091900 742-EXIT.
092000     EXIT.
092100
092200 744-UNION-GENE.
092300     MOVE "744-UNION-GENE" TO PARA-NAME.
092400     MOVE "N" TO GENE-ADD-SW.
092500     PERFORM 749-SCAN-GENE-LIST THRU 749-EXIT
092600         VARYING RGEN-IDX FROM 1 BY 1
092700             UNTIL RGEN-IDX > TRES-GENE-COUNT(RES-IDX).
092800     IF NOT GENE-ALREADY-GROUPED AND TRES-GENE-COUNT(RES-IDX) < 4
092900         ADD 1 TO TRES-GENE-COUNT(RES-IDX)
093000         MOVE TRES-GENE(SCAN-RES-IDX, WORK-SUB) TO
093100              TRES-GENE(RES-IDX, TRES-GENE-COUNT(RES-IDX))
093200     END-IF.
093300     GO TO 744-EXIT.
093400 749-SCAN-GENE-LIST.
093500     IF TRES-GENE(RES-IDX, RGEN-IDX) =
093600        TRES-GENE(SCAN-RES-IDX, WORK-SUB)
093700         MOVE "Y" TO GENE-ADD-SW
093800     END-IF.
093900 749-EXIT.
094000     EXIT.
094100 744-EXIT.
094200     EXIT.
094300
094400 750-WRITE-REPORT.
094500     MOVE "750-WRITE-REPORT" TO PARA-NAME.
094600     IF RESULT-COUNT = 0
094700         GO TO 750-EXIT.
094800     PERFORM 760-WRITE-ONE-LINE THRU 760-EXIT
094900             VARYING RES-IDX FROM 1 BY 1
095000             UNTIL RES-IDX > RESULT-COUNT.
095100 750-EXIT.
095200     EXIT.
095300
095400 760-WRITE-ONE-LINE.
095500     MOVE "760-WRITE-ONE-LINE" TO PARA-NAME.
095600     IF TRES-CHROM(RES-IDX) = SPACES
095700         GO TO 760-EXIT.
095800     MOVE SPACES TO WORK-CHECK-LIST-TEXT.
095900     MOVE 1 TO WORK-STRING-PTR.
096000     PERFORM 762-BUILD-CHECK-TEXT THRU 762-EXIT
096100         VARYING RCHK-IDX FROM 1 BY 1
096200             UNTIL RCHK-IDX > TRES-CHECK-COUNT(RES-IDX).
096300     MOVE SPACES TO WORK-INH-LIST-TEXT.
096400     MOVE 1 TO WORK-STRING-PTR.
096500     PERFORM 764-BUILD-INH-TEXT THRU 764-EXIT
096600         VARYING RINH-IDX FROM 1 BY 1
096700             UNTIL RINH-IDX > TRES-INH-COUNT(RES-IDX).
096800     MOVE SPACES TO WORK-GENE-LIST-TEXT.
096900     MOVE 1 TO WORK-STRING-PTR.
097000     PERFORM 766-BUILD-GENE-TEXT THRU 766-EXIT
097100         VARYING RGEN-IDX FROM 1 BY 1
097200             UNTIL RGEN-IDX > TRES-GENE-COUNT(RES-IDX).
097300     MOVE TRES-PROBAND-ID(RES-IDX) TO RPT-PROBAND-ID.
097400     MOVE TRES-CHROM(RES-IDX)      TO RPT-CHROM.
097500     MOVE TRES-POSITION(RES-IDX)   TO RPT-POSITION.
097600     MOVE WORK-CHECK-LIST-TEXT     TO RPT-CHECK-TYPES.
097700     MOVE WORK-INH-LIST-TEXT       TO RPT-INH-MODES.
097800     MOVE WORK-GENE-LIST-TEXT      TO RPT-GENE-SYMS.
097900     WRITE FD-REPORT-LINE FROM REPORT-LINE.
098000     ADD 1 TO VARIANTS-REPORTED.
098100     GO TO 760-EXIT.
098200 762-BUILD-CHECK-TEXT.
098300     STRING TRES-CHECK-TYPE(RES-IDX, RCHK-IDX) DELIMITED BY
098400            SPACE, ", " DELIMITED BY SIZE
098500         INTO WORK-CHECK-LIST-TEXT
098600         WITH POINTER WORK-STRING-PTR.
098700 762-EXIT.
098800     EXIT.
098900 764-BUILD-INH-TEXT.
099000     STRING TRES-INH-MODE(RES-IDX, RINH-IDX) DELIMITED BY
099100            SPACE, ", " DELIMITED BY SIZE
099200         INTO WORK-INH-LIST-TEXT
099300         WITH POINTER WORK-STRING-PTR.
099400 764-EXIT.
099500     EXIT.
099600 766-BUILD-GENE-TEXT.
099700     STRING TRES-GENE(RES-IDX, RGEN-IDX) DELIMITED BY
099800            SPACE, ", " DELIMITED BY SIZE
099900         INTO WORK-GENE-LIST-TEXT
100000         WITH POINTER WORK-STRING-PTR.
100100 766-EXIT.
100200     EXIT.
100300 760-EXIT.
100400     EXIT.
100500
100600 900-CLEANUP.
100700     MOVE "900-CLEANUP" TO PARA-NAME.
100800     MOVE FAMILIES-PROCESSED     TO RTL-VALUE.
100900     MOVE "FAMILIES PROCESSED"   TO RTL-WHAT.
101000     WRITE FD-REPORT-LINE FROM REPORT-TRAILER-LINE.
101100     MOVE PROBANDS-ANALYSED      TO RTL-VALUE.
101200     MOVE "PROBANDS ANALYSED"    TO RTL-WHAT.
101300     WRITE FD-REPORT-LINE FROM REPORT-TRAILER-LINE.
101400     MOVE CANDIDATES-ASSESSED    TO RTL-VALUE.
101500     MOVE "CANDIDATE VARIANTS ASSESSED" TO RTL-WHAT.
101600     WRITE FD-REPORT-LINE FROM REPORT-TRAILER-LINE.
101700     MOVE VARIANTS-REPORTED      TO RTL-VALUE.
101800     MOVE "VARIANTS REPORTED"    TO RTL-WHAT.
101900     WRITE FD-REPORT-LINE FROM REPORT-TRAILER-LINE.
102000     CLOSE REPORT, SYSOUT.
102100     DISPLAY "** FAMILIES PROCESSED **".
102200     DISPLAY FAMILIES-PROCESSED.
102300     DISPLAY "** PROBANDS ANALYSED **".
102400     DISPLAY PROBANDS-ANALYSED.
102500     DISPLAY "** CANDIDATE VARIANTS ASSESSED **".
102600     DISPLAY CANDIDATES-ASSESSED.
102700     DISPLAY "** VARIANTS REPORTED **".
102800     DISPLAY VARIANTS-REPORTED.
102900     DISPLAY "******** NORMAL END OF JOBSTEP CVFILTER ********".
103000 900-EXIT.
103100     EXIT.
103200
103300 1000-ABEND-RTN.
103400     WRITE SYSOUT-REC FROM ABEND-REC.
103500     CLOSE SYSOUT.
103600     DISPLAY "*** ABNORMAL END OF JOBSTEP CVFILTER ***"
103700                                       UPON CONSOLE.
103800     DIVIDE ZERO-VAL INTO ONE-VAL.
103900     STOP RUN.
