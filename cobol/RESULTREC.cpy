000100******************************************************************
000200*    RESULTREC  --  ONE REPORTABLE-VARIANT LINE OF THE TABULAR   *
000300*    REPORT.  CHECK-LIST/INH-LIST/GENE-LIST ARE SORTED,          *
000400*    DE-DUPLICATED SETS BY THE TIME 700-MERGE-CANDIDATES HANDS   *
000500*    THE RECORD TO 750-WRITE-REPORT.                             *
000600******************************************************************
000700 01  RESULT-WORK-REC.
000800     05  RES-PROBAND-ID          PIC X(16).
000900     05  RES-CHROM               PIC X(05).
001000     05  RES-POSITION            PIC 9(09).
001100     05  RES-CHECK-COUNT         PIC 9(01) COMP.
001200     05  RES-CHECK-LIST OCCURS 2 TIMES
001300                    INDEXED BY RCHK-IDX.
001400         10  RES-CHECK-TYPE          PIC X(16).
001500     05  RES-INH-COUNT           PIC 9(01) COMP.
001600     05  RES-INH-LIST OCCURS 4 TIMES
001700                    INDEXED BY RINH-IDX.
001800         10  RES-INH-MODE            PIC X(20).
001900     05  RES-GENE-COUNT          PIC 9(01) COMP.
002000     05  RES-GENE-LIST OCCURS 4 TIMES
002100                    INDEXED BY RGEN-IDX.
002200         10  RES-GENE                PIC X(16).
002300     05  FILLER                  PIC X(14).
002400
002500******************************************************************
002600*    RESULT-TABLE-AREA  --  CANDIDATE RESULTS FOR THE PROBAND    *
002700*    CURRENTLY BEING ASSESSED, BEFORE AND AFTER                  *
002800*    700-MERGE-CANDIDATES COLLAPSES DUPLICATE (CHROM,POSITION).  *
002900******************************************************************
003000 01  RESULT-TABLE-AREA.
003100     05  RESULT-COUNT            PIC 9(04) COMP.
003200     05  RESULT-ENTRY OCCURS 500 TIMES
003300                      INDEXED BY RES-IDX.
003400         10  TRES-PROBAND-ID         PIC X(16).
003500         10  TRES-CHROM              PIC X(05).
003600         10  TRES-POSITION           PIC 9(09).
003700         10  TRES-CHECK-COUNT        PIC 9(01) COMP.
003800         10  TRES-CHECK-LIST OCCURS 2 TIMES.
003900             15  TRES-CHECK-TYPE         PIC X(16).
004000         10  TRES-INH-COUNT          PIC 9(01) COMP.
004100         10  TRES-INH-LIST OCCURS 4 TIMES.
004200             15  TRES-INH-MODE           PIC X(20).
004300         10  TRES-GENE-COUNT         PIC 9(01) COMP.
004400         10  TRES-GENE-LIST OCCURS 4 TIMES.
004500             15  TRES-GENE               PIC X(16).
004600         10  FILLER                  PIC X(14).
004700
004800 01  REPORT-LINE.
004900     05  RPT-PROBAND-ID          PIC X(16).
005000     05  FILLER                  PIC X(02) VALUE SPACES.
005100     05  RPT-CHROM               PIC X(05).
005200     05  FILLER                  PIC X(02) VALUE SPACES.
005300     05  RPT-POSITION            PIC Z(8)9.
005400     05  FILLER                  PIC X(02) VALUE SPACES.
005500     05  RPT-CHECK-TYPES         PIC X(35).
005600     05  FILLER                  PIC X(02) VALUE SPACES.
005700     05  RPT-INH-MODES           PIC X(84).
005800     05  FILLER                  PIC X(02) VALUE SPACES.
005900     05  RPT-GENE-SYMS           PIC X(68).
006000     05  FILLER                  PIC X(08) VALUE SPACES.
