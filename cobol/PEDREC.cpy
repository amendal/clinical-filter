000100******************************************************************
000200*    PEDREC  --  WORKING LAYOUT FOR ONE TAB-SEPARATED ROW OF     *
000300*    THE COHORT PEDIGREE FILE (PEDFILE).  THE RAW LINE IS READ   *
000400*    INTO PED-RAW-LINE AND UNSTRING'ED INTO THIS GROUP BY        *
000500*    PEDLOAD PARAGRAPH 200-PARSE-PED-LINE.                       *
000600*                                                                *
000700*    FATHER-ID/MOTHER-ID OF '0' MEANS "NO PARENT ON FILE".       *
000800******************************************************************
000900 01  PED-WORK-REC.
001000     05  PED-FAMILY-ID           PIC X(12).
001100     05  PED-PERSON-ID           PIC X(16).
001200     05  PED-FATHER-ID           PIC X(16).
001300     05  PED-MOTHER-ID           PIC X(16).
001400     05  PED-SEX-CODE            PIC X(06).
001500*        ALTERNATE NUMERIC-ONLY VIEW USED BY 300-FIELD-EDITS
001600*        WHEN THE SHOP-SUPPLIED FILE CARRIES "1"/"2" RATHER
001700*        THAN THE SPELLED-OUT SEX-CODE.
001800     05  PED-SEX-CODE-NUM REDEFINES PED-SEX-CODE.
001900         10  PED-SEX-DIGIT       PIC X(01).
002000         10  FILLER              PIC X(05).
002100     05  PED-AFFECTED-STATUS     PIC X(01).
002200         88  PED-UNAFFECTED          VALUE '1'.
002300         88  PED-AFFECTED            VALUE '2'.
002400     05  PED-DATA-PATH           PIC X(64).
002500     05  FILLER                  PIC X(19).
002600
002700 01  PED-RAW-LINE                PIC X(200).
