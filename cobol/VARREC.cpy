000100******************************************************************
000200*    VARREC  --  ONE CANDIDATE VARIANT, READ FROM A FAMILY       *
000300*    MEMBER'S VARFILE.  GENE-LIST/CQ-LIST ARE POSITIONALLY       *
000400*    ALIGNED -- CQ-LIST(N) IS THE CONSEQUENCE FOR GENE-LIST(N).  *
000500******************************************************************
000600 01  VARIANT-WORK-REC.
000700     05  VAR-CHROM               PIC X(05).
000800         88  VAR-IS-ALLOSOMAL        VALUE 'X' 'Y'.
000900     05  VAR-POSITION            PIC 9(09).
001000     05  VAR-REF-ALLELE          PIC X(10).
001100     05  VAR-ALT-ALLELE          PIC X(10).
001200     05  VAR-QUALITY             PIC X(06).
001300     05  VAR-FILTER-FLAG         PIC X(08).
001400         88  VAR-PASSED-FILTER       VALUE 'PASS'.
001500     05  VAR-GENE-LIST OCCURS 4 TIMES
001600                   INDEXED BY VGENE-IDX.
001700         10  VAR-GENE                PIC X(16).
001800     05  VAR-CQ-LIST OCCURS 4 TIMES
001900                   INDEXED BY VCQ-IDX.
002000         10  VAR-CQ                  PIC X(30).
002100     05  VAR-GENOTYPE            PIC X(03).
002200         88  VAR-GT-HOM-REF          VALUE '0/0'.
002300         88  VAR-GT-HET              VALUE '0/1' '1/0'.
002400         88  VAR-GT-HOM-ALT          VALUE '1/1'.
002500     05  VAR-DENOVO-FLAG         PIC X(01).
002600         88  VAR-IS-DENOVO           VALUE 'Y'.
002700     05  VAR-PP-DNM              PIC 9V9(4).
002800*        ALTERNATE PACKED VIEW OF THE PROBABILITY, USED BY
002900*        600-SINGLE-VARIANT-CHK WHEN COMPARING AGAINST THE
003000*        COMP-3 THRESHOLD PULLED IN FROM RUN-OPTIONS.
003100     05  VAR-PP-DNM-C3 REDEFINES VAR-PP-DNM
003200                         PIC 9V9(4) COMP-3.
003300     05  FILLER                  PIC X(19).
003400
003500 01  VARIANT-RAW-LINE            PIC X(300).
003600
003700******************************************************************
003800*    VARIANT-TABLE-AREA  --  ONE FAMILY MEMBER'S VARIANTS, HELD  *
003900*    IN MEMORY WHILE 450-GROUP-BY-GENE AND THE RULE PARAGRAPHS   *
004000*    WORK A FAMILY.  RE-USED FOR CHILD, THEN MOTHER, THEN        *
004100*    FATHER.                                                    *
004200******************************************************************
004300 01  VARIANT-TABLE-AREA.
004400     05  VARIANT-COUNT           PIC 9(04) COMP.
004500     05  VARIANT-ENTRY OCCURS 1000 TIMES
004600                      INDEXED BY VAR-IDX.
004700         10  TVAR-CHROM              PIC X(05).
004800         10  TVAR-POSITION           PIC 9(09).
004900         10  TVAR-REF-ALLELE         PIC X(10).
005000         10  TVAR-ALT-ALLELE         PIC X(10).
005100         10  TVAR-FILTER-FLAG        PIC X(08).
005200         10  TVAR-GENE-LIST OCCURS 4 TIMES.
005300             15  TVAR-GENE               PIC X(16).
005400         10  TVAR-CQ-LIST OCCURS 4 TIMES.
005500             15  TVAR-CQ                 PIC X(30).
005600         10  TVAR-GENOTYPE           PIC X(03).
005700         10  TVAR-DENOVO-FLAG        PIC X(01).
005800         10  TVAR-PP-DNM             PIC 9V9(4).
005900         10  FILLER                  PIC X(19).
