000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GENLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBPROGRAM READS THE KNOWN-GENES REFERENCE FILE
001200*          (GENEFILE) AND FOLDS ITS ROWS INTO ONE GENE-TABLE
001300*          ENTRY PER GENE SYMBOL.  ROWS WHOSE CONFIRMATION
001400*          STATUS IS NOT ONE OF THE THREE ACCEPTED STATUSES ARE
001500*          DROPPED.  A MODE OF "BOTH" IS EXPANDED ONTO THREE
001600*          SEPARATE INHERITANCE MODES.
001700*
001800*          THE TABLE IS SORTED ASCENDING BY GENE SYMBOL BEFORE
001900*          RETURN SO CVFILTER CAN SEARCH ALL (BINARY SEARCH)
002000*          AGAINST IT -- SEE 880-SORT-GENE-TABLE.
002100*
002200******************************************************************
002300
002400          INPUT FILE              -   UT-S-GENEFILE (GENEFILE)
002500
002600          OUTPUT                  -   GENE-TABLE-AREA (LINKAGE)
002700
002800          DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100*    CHANGE LOG
003200*    ----------
003300*    04/02/91  JS   ORIGINAL SUBPROGRAM.  STATUS-FILTER AND
003400*                   MODE-FOLD LIFTED OUT OF THE OLD ONE-SHOT
003500*                   DCLGEN LOOKUP THAT PCTPROC USED TO DO.
003600*    09/17/92  JS   HEADER-DRIVEN COLUMN LOCATION ADDED -- THE
003700*                   GENETICS LAB KEEPS REORDERING THEIR COLUMNS.
003800*    02/21/96  TGD  "BOTH" MODE NOW EXPANDS TO MONOALLELIC,
003900*                   BIALLELIC AND BOTH (REQ #3360).
004000*    09/30/99  AK   Y2K: WS-DATE SPLIT REWRITTEN FOR 4-DIGIT
004100*                   CENTURY WINDOW.
004200*    05/11/02  RM   ADDED 880-SORT-GENE-TABLE -- CVFILTER SWITCHED
004300*                   FROM SEQUENTIAL SEARCH TO SEARCH ALL AND
004400*                   NEEDS THE TABLE IN GENE-SYMBOL ORDER.
004500*    07/08/05  RM   ZERO-ACCEPTED-GENES NOW ABENDS (REQ #6102) --
004600*                   USED TO SILENTLY RETURN AN EMPTY TABLE.
004700*    03/14/08  KP   052-SCAN-HEADER-COLS NOW ACTUALLY USES THE
004800*                   UPPERCASE VIEW (REQ #7119) -- THE OLD DUAL-
004900*                   LITERAL EVALUATE WAS MISSING ANY HEADER CELL
005000*                   SPELLED IN A CASE WE HADN'T LISTED.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT GENEFILE
006700     ASSIGN TO UT-S-GENEFILE
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100****** THIS FILE IS THE KNOWN DEVELOPMENTAL-DISORDER GENES LIST
008200****** ROW 1 IS A HEADER NAMING THE 7 REQUIRED COLUMNS
008300****** A MISSING REQUIRED COLUMN OR ZERO ACCEPTED GENES ABENDS
008400 FD  GENEFILE
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS FD-GENE-LINE.
008700 01  FD-GENE-LINE                PIC X(160).
008800
008900 WORKING-STORAGE SECTION.
009000
009100 01  FILE-STATUS-CODES.
009200     05  OFCODE                  PIC X(02).
009300         88  CODE-EOF                VALUE "10".
009400     05  FILLER                  PIC X(03).
009500
009600 COPY GENEROW.
009700
009800 77  WS-DATE                     PIC 9(06).
009900 01  WS-DATE-SPLIT REDEFINES WS-DATE.
010000     05  WS-DATE-YY              PIC 9(02).
010100     05  WS-DATE-MM              PIC 9(02).
010200     05  WS-DATE-DD              PIC 9(02).
010300
010400 01  HEADER-WORK-AREA.
010500     05  HDR-COL-COUNT           PIC 9(02) COMP.
010600     05  HDR-COL-TABLE OCCURS 20 TIMES
010700                     INDEXED BY HDR-IDX.
010800         10  HDR-COL-NAME            PIC X(16).
010900*    UPPERCASE VIEW OF THE SAME BYTES -- 052-SCAN-HEADER-COLS
011000*    INSPECT/CONVERTS EACH CELL TO UPPERCASE IN PLACE THROUGH
011100*    HDR-COL-NAME-UPPER SO ONLY ONE SPELLING PER COLUMN NAME
011200*    HAS TO BE CARRIED IN THE EVALUATE BELOW.
011300 01  HDR-COL-TABLE-UC REDEFINES HDR-COL-TABLE OCCURS 20 TIMES
011400                     INDEXED BY HDRUC-IDX.
011500     05  HDR-COL-NAME-UPPER      PIC X(16).
011600
011700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011800     05  GENE-ROWS-READ          PIC 9(07) COMP.
011900     05  GENE-ROWS-REJECTED      PIC 9(07) COMP.
012000     05  BOTH-EXPANSION-SUB      PIC 9(01) COMP.
012100     05  FILLER                  PIC X(05).
012200
012300 01  FLAGS-AND-SWITCHES.
012400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
012500         88  NO-MORE-DATA            VALUE "N".
012600     05  MORE-SWAPS-SW           PIC X(01) VALUE "Y".
012700         88  NO-MORE-SWAPS           VALUE "N".
012800     05  STATUS-ACCEPTED-SW      PIC X(01).
012900         88  STATUS-IS-ACCEPTED      VALUE "Y".
013000     05  GENE-FOUND-SW           PIC X(01).
013100         88  GENE-ALREADY-ON-TABLE   VALUE "Y".
013200     05  MODE-FOUND-SW           PIC X(01).
013300         88  MODE-ALREADY-ON-GENE    VALUE "Y".
013400     05  MECH-FOUND-SW           PIC X(01).
013500         88  MECH-ALREADY-ON-MODE    VALUE "Y".
013600     05  FILLER                  PIC X(03).
013700
013800 01  MISC-WS-FLDS.
013900     05  HOLD-GENE-SUB           PIC 9(05) COMP.
014000     05  SWAP-GENE-IDX           PIC 9(05) COMP.
014100     05  SWAP-HOLD-AREA          PIC X(189).
014200     05  WORK-MODE-LIST.
014300         10  WORK-MODE-1             PIC X(20) VALUE SPACES.
014400         10  WORK-MODE-2             PIC X(20) VALUE SPACES.
014500         10  WORK-MODE-3             PIC X(20) VALUE SPACES.
014600*    FLAT VIEW USED ONLY WHEN DISPLAYING THE WHOLE EXPANSION
014700*    LIST TO SYSOUT FOR A REJECTED-COLUMN DIAGNOSTIC DUMP.
014800     05  WORK-MODE-LIST-FLAT REDEFINES WORK-MODE-LIST
014900                     PIC X(60).
015000     05  FILLER                  PIC X(05).
015100
015200 COPY ABENDREC.
015300
015400 LINKAGE SECTION.
015500 COPY GENETAB REPLACING ==GENE-TABLE-AREA== BY
015600                       ==LK-GENE-TABLE-AREA==.
015700 01  LK-RETURN-CD                PIC S9(04) COMP.
015800
015900 PROCEDURE DIVISION USING LK-GENE-TABLE-AREA, LK-RETURN-CD.
016000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016100     PERFORM 100-MAINLINE THRU 100-EXIT
016200             UNTIL NO-MORE-DATA.
016300     PERFORM 880-SORT-GENE-TABLE THRU 880-EXIT.
016400     PERFORM 900-CLEANUP THRU 900-EXIT.
016500     MOVE ZERO TO LK-RETURN-CD.
016600     GOBACK.
016700
016800 000-HOUSEKEEPING.
016900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017000     DISPLAY "******** BEGIN SUBTASK GENLOAD ********".
017100     ACCEPT WS-DATE FROM DATE.
017200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
017300                LK-GENE-TABLE-AREA.
017400     OPEN INPUT GENEFILE.
017500     OPEN OUTPUT SYSOUT.
017600     PERFORM 950-READ-GENEFILE THRU 950-EXIT.
017700     IF NO-MORE-DATA
017800         MOVE "EMPTY KNOWN-GENES FILE" TO ABEND-REASON
017900         GO TO 1000-ABEND-RTN.
018000     PERFORM 050-LOCATE-COLUMNS THRU 050-EXIT.
018100     PERFORM 950-READ-GENEFILE THRU 950-EXIT.
018200 000-EXIT.
018300     EXIT.
018400
018500 050-LOCATE-COLUMNS.
018600     MOVE "050-LOCATE-COLUMNS" TO PARA-NAME.
018700     MOVE ZERO TO HDR-COL-COUNT.
018800     UNSTRING GENE-RAW-LINE DELIMITED BY X"09"
018900         INTO HDR-COL-NAME(1) HDR-COL-NAME(2) HDR-COL-NAME(3)
019000              HDR-COL-NAME(4) HDR-COL-NAME(5) HDR-COL-NAME(6)
019100              HDR-COL-NAME(7) HDR-COL-NAME(8) HDR-COL-NAME(9)
019200              HDR-COL-NAME(10) HDR-COL-NAME(11) HDR-COL-NAME(12)
019300              HDR-COL-NAME(13) HDR-COL-NAME(14) HDR-COL-NAME(15)
019400              HDR-COL-NAME(16) HDR-COL-NAME(17) HDR-COL-NAME(18)
019500              HDR-COL-NAME(19) HDR-COL-NAME(20)
019600         TALLYING IN HDR-COL-COUNT
019700     END-UNSTRING.
019800     PERFORM 052-SCAN-HEADER-COLS THRU 052-EXIT
019900         VARYING HDR-IDX FROM 1 BY 1
020000             UNTIL HDR-IDX > HDR-COL-COUNT.
020100     IF COL-POSN-GENE  = 0 OR COL-POSN-CHR  = 0 OR
020200        COL-POSN-START = 0 OR COL-POSN-STOP = 0 OR
020300        COL-POSN-TYPE  = 0 OR COL-POSN-MODE  = 0 OR
020400        COL-POSN-MECH  = 0
020500         MOVE "** REQUIRED COLUMN MISSING FROM GENEFILE HEADER"
020600                                          TO ABEND-REASON
020700         GO TO 1000-ABEND-RTN.
020800     GO TO 050-EXIT.
020900 052-SCAN-HEADER-COLS.
021000     SET HDRUC-IDX TO HDR-IDX.
021100     INSPECT HDR-COL-NAME-UPPER(HDRUC-IDX) CONVERTING
021200         "abcdefghijklmnopqrstuvwxyz" TO
021300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021400     EVALUATE HDR-COL-NAME-UPPER(HDRUC-IDX)
021500         WHEN "GENE"
021600             SET COL-POSN-GENE  TO HDR-IDX
021700         WHEN "CHR"
021800             SET COL-POSN-CHR   TO HDR-IDX
021900         WHEN "START"
022000             SET COL-POSN-START TO HDR-IDX
022100         WHEN "STOP"
022200             SET COL-POSN-STOP  TO HDR-IDX
022300         WHEN "TYPE"
022400             SET COL-POSN-TYPE  TO HDR-IDX
022500         WHEN "MODE"
022600             SET COL-POSN-MODE  TO HDR-IDX
022700         WHEN "MECH"
022800             SET COL-POSN-MECH  TO HDR-IDX
022900     END-EVALUATE.
023000 052-EXIT.
023100     EXIT.
023200 050-EXIT.
023300     EXIT.
023400
023500 100-MAINLINE.
023600     MOVE "100-MAINLINE" TO PARA-NAME.
023700     PERFORM 120-PARSE-GENE-LINE THRU 120-EXIT.
023800     PERFORM 150-STATUS-FILTER THRU 150-EXIT.
023900     IF STATUS-IS-ACCEPTED
024000         PERFORM 200-FOLD-GENE THRU 200-EXIT
024100     ELSE
024200         ADD 1 TO GENE-ROWS-REJECTED.
024300     PERFORM 950-READ-GENEFILE THRU 950-EXIT.
024400 100-EXIT.
024500     EXIT.
024600
024700 120-PARSE-GENE-LINE.
024800     MOVE "120-PARSE-GENE-LINE" TO PARA-NAME.
024900*    GENEFILE COLUMNS ARE LOCATED BY ORDINAL POSITION, NOT BY
025000*    NAME -- 050-LOCATE-COLUMNS ALREADY RESOLVED EACH COLUMN'S
025100*    SLOT NUMBER ONCE, FROM THE HEADER ROW.
025200     UNSTRING GENE-RAW-LINE DELIMITED BY X"09"
025300         INTO HDR-COL-NAME(1) HDR-COL-NAME(2) HDR-COL-NAME(3)
025400              HDR-COL-NAME(4) HDR-COL-NAME(5) HDR-COL-NAME(6)
025500              HDR-COL-NAME(7) HDR-COL-NAME(8) HDR-COL-NAME(9)
025600              HDR-COL-NAME(10) HDR-COL-NAME(11) HDR-COL-NAME(12)
025700              HDR-COL-NAME(13) HDR-COL-NAME(14) HDR-COL-NAME(15)
025800              HDR-COL-NAME(16) HDR-COL-NAME(17) HDR-COL-NAME(18)
025900              HDR-COL-NAME(19) HDR-COL-NAME(20)
026000     END-UNSTRING.
026100     SET HDR-IDX TO COL-POSN-GENE.
026200     MOVE HDR-COL-NAME(HDR-IDX) TO GROW-GENE.
026300     SET HDR-IDX TO COL-POSN-CHR.
026400     MOVE HDR-COL-NAME(HDR-IDX) TO GROW-CHR.
026500     SET HDR-IDX TO COL-POSN-START.
026600     MOVE HDR-COL-NAME(HDR-IDX) TO GROW-START.
026700     SET HDR-IDX TO COL-POSN-STOP.
026800     MOVE HDR-COL-NAME(HDR-IDX) TO GROW-STOP.
026900     SET HDR-IDX TO COL-POSN-TYPE.
027000     MOVE HDR-COL-NAME(HDR-IDX) TO GROW-TYPE.
027100     SET HDR-IDX TO COL-POSN-MODE.
027200     MOVE HDR-COL-NAME(HDR-IDX) TO GROW-MODE.
027300     SET HDR-IDX TO COL-POSN-MECH.
027400     MOVE HDR-COL-NAME(HDR-IDX) TO GROW-MECH.
027500 120-EXIT.
027600     EXIT.
027700
027800 150-STATUS-FILTER.
027900     MOVE "150-STATUS-FILTER" TO PARA-NAME.
028000     MOVE "N" TO STATUS-ACCEPTED-SW.
028100     EVALUATE GROW-TYPE
028200         WHEN "Confirmed DD Gene"
028300         WHEN "Probable DD gene"
028400         WHEN "Both RD and IF"
028500             MOVE "Y" TO STATUS-ACCEPTED-SW
028600     END-EVALUATE.
028700 150-EXIT.
028800     EXIT.
028900
029000 200-FOLD-GENE.
029100     MOVE "200-FOLD-GENE" TO PARA-NAME.
029200     MOVE "N" TO GENE-FOUND-SW.
029300     IF GENE-COUNT > 0
029400         PERFORM 202-SCAN-GENE-TABLE THRU 202-EXIT
029500             VARYING GENE-IDX FROM 1 BY 1
029600                 UNTIL GENE-IDX > GENE-COUNT
029700     END-IF.
029800     IF NOT GENE-ALREADY-ON-TABLE
029900         ADD 1 TO GENE-COUNT
030000         SET GENE-IDX TO GENE-COUNT
030100         MOVE GENE-IDX TO HOLD-GENE-SUB
030200         MOVE GROW-GENE  TO TGENE-GENE-SYM(GENE-IDX)
030300         MOVE GROW-CHR   TO TGENE-CHROM(GENE-IDX)
030400         MOVE GROW-START TO TGENE-START(GENE-IDX)
030500         MOVE GROW-STOP  TO TGENE-END(GENE-IDX)
030600     END-IF.
030700     SET GENE-IDX TO HOLD-GENE-SUB.
030800     PERFORM 180-FOLD-STATUS THRU 180-EXIT.
030900     PERFORM 250-FOLD-MODE THRU 250-EXIT.
031000     GO TO 200-EXIT.
031100 202-SCAN-GENE-TABLE.
031200     IF TGENE-GENE-SYM(GENE-IDX) = GROW-GENE
031300         MOVE "Y" TO GENE-FOUND-SW
031400         MOVE GENE-IDX TO HOLD-GENE-SUB
031500         SET GENE-IDX TO GENE-COUNT
031600     END-IF.
031700 202-EXIT.
031800     EXIT.
031900 200-EXIT.
032000     EXIT.
032100
032200 180-FOLD-STATUS.
032300     MOVE "180-FOLD-STATUS" TO PARA-NAME.
032400     MOVE "N" TO MODE-FOUND-SW.
032500     IF TGENE-STATUS-COUNT(GENE-IDX) > 0
032600         PERFORM 182-SCAN-STATUS-LIST THRU 182-EXIT
032700             VARYING MODE-IDX FROM 1 BY 1
032800             UNTIL MODE-IDX > TGENE-STATUS-COUNT(GENE-IDX)
032900     END-IF.
033000     IF NOT MODE-ALREADY-ON-GENE
033100          AND TGENE-STATUS-COUNT(GENE-IDX) < 4
033200         ADD 1 TO TGENE-STATUS-COUNT(GENE-IDX)
033300         MOVE GROW-TYPE TO
033400              TGENE-STATUS(GENE-IDX, TGENE-STATUS-COUNT(GENE-IDX))
033500     END-IF.
033600     GO TO 180-EXIT.
033700 182-SCAN-STATUS-LIST.
033800     IF TGENE-STATUS(GENE-IDX, MODE-IDX) = GROW-TYPE
033900         MOVE "Y" TO MODE-FOUND-SW
034000     END-IF.
034100 182-EXIT.
034200     EXIT.
034300 180-EXIT.
034400     EXIT.
034500
034600 250-FOLD-MODE.
034700     MOVE "250-FOLD-MODE" TO PARA-NAME.
034800     MOVE SPACES TO WORK-MODE-LIST.
034900     IF GROW-MODE = "Both"
035000         MOVE "Monoallelic" TO WORK-MODE-1
035100         MOVE "Biallelic"   TO WORK-MODE-2
035200         MOVE "Both"        TO WORK-MODE-3
035300     ELSE
035400         MOVE GROW-MODE     TO WORK-MODE-1
035500     END-IF.
035600     PERFORM 260-FOLD-ONE-MODE THRU 260-EXIT
035700         VARYING BOTH-EXPANSION-SUB FROM 1 BY 1
035800             UNTIL BOTH-EXPANSION-SUB > 3.
035900 250-EXIT.
036000     EXIT.
036100
036200 260-FOLD-ONE-MODE.
036300     MOVE "260-FOLD-ONE-MODE" TO PARA-NAME.
036400     EVALUATE BOTH-EXPANSION-SUB
036500         WHEN 1  MOVE WORK-MODE-1 TO GROW-MODE
036600         WHEN 2  MOVE WORK-MODE-2 TO GROW-MODE
036700         WHEN 3  MOVE WORK-MODE-3 TO GROW-MODE
036800     END-EVALUATE.
036900     IF GROW-MODE = SPACES
037000         GO TO 260-EXIT.
037100     PERFORM 270-FIND-OR-ADD-MODE THRU 270-EXIT.
037200     PERFORM 280-FOLD-MECH THRU 280-EXIT.
037300 260-EXIT.
037400     EXIT.
037500
037600 270-FIND-OR-ADD-MODE.
037700     MOVE "270-FIND-OR-ADD-MODE" TO PARA-NAME.
037800     MOVE "N" TO MODE-FOUND-SW.
037900     IF TGENE-MODE-COUNT(GENE-IDX) > 0
038000         PERFORM 272-SCAN-MODE-LIST THRU 272-EXIT
038100             VARYING MODE-IDX FROM 1 BY 1
038200                 UNTIL MODE-IDX > TGENE-MODE-COUNT(GENE-IDX)
038300     END-IF.
038400     IF NOT MODE-ALREADY-ON-GENE
038500          AND TGENE-MODE-COUNT(GENE-IDX) < 6
038600         ADD 1 TO TGENE-MODE-COUNT(GENE-IDX)
038700         SET MODE-IDX TO TGENE-MODE-COUNT(GENE-IDX)
038800         MOVE GROW-MODE TO TGENE-MODE(GENE-IDX, MODE-IDX)
038900     END-IF.
039000     GO TO 270-EXIT.
039100 272-SCAN-MODE-LIST.
039200     IF TGENE-MODE(GENE-IDX, MODE-IDX) = GROW-MODE
039300         MOVE "Y" TO MODE-FOUND-SW
039400         SET MODE-IDX TO TGENE-MODE-COUNT(GENE-IDX)
039500     END-IF.
039600 272-EXIT.
039700     EXIT.
039800 270-EXIT.
039900     EXIT.
040000
040100 280-FOLD-MECH.
040200     MOVE "280-FOLD-MECH" TO PARA-NAME.
040300     MOVE "N" TO MECH-FOUND-SW.
040400     IF TGENE-MECH-COUNT(GENE-IDX, MODE-IDX) > 0
040500         PERFORM 282-SCAN-MECH-LIST THRU 282-EXIT
040600             VARYING MECH-IDX FROM 1 BY 1
040700             UNTIL MECH-IDX > TGENE-MECH-COUNT(GENE-IDX, MODE-IDX)
040800     END-IF.
040900     IF NOT MECH-ALREADY-ON-MODE
041000          AND TGENE-MECH-COUNT(GENE-IDX, MODE-IDX) < 6
041100         ADD 1 TO TGENE-MECH-COUNT(GENE-IDX, MODE-IDX)
041200         SET MECH-IDX TO TGENE-MECH-COUNT(GENE-IDX, MODE-IDX)
041300         MOVE GROW-MECH TO
041400              TGENE-MECH(GENE-IDX, MODE-IDX, MECH-IDX)
041500     END-IF.
041600     GO TO 280-EXIT.
041700 282-SCAN-MECH-LIST.
041800     IF TGENE-MECH(GENE-IDX, MODE-IDX, MECH-IDX) = GROW-MECH
041900         MOVE "Y" TO MECH-FOUND-SW
042000         SET MECH-IDX TO
042100                  TGENE-MECH-COUNT(GENE-IDX, MODE-IDX)
042200     END-IF.
042300 282-EXIT.
042400     EXIT.
042500 280-EXIT.
042600     EXIT.
042700
042800 880-SORT-GENE-TABLE.
042900     MOVE "880-SORT-GENE-TABLE" TO PARA-NAME.
043000*    SIMPLE BUBBLE EXCHANGE -- GENE-COUNT RUNS A FEW HUNDRED
043100*    ENTRIES AT MOST SO AN O(N**2) SORT IS CHEAP ENOUGH AND
043200*    AVOIDS PULLING IN A SORT VERB FOR AN IN-MEMORY TABLE.
043300     IF GENE-COUNT < 2
043400         GO TO 880-EXIT.
043500     MOVE "Y" TO MORE-SWAPS-SW.
043600     PERFORM 882-ONE-BUBBLE-PASS THRU 882-EXIT
043700         UNTIL NO-MORE-SWAPS.
043800     GO TO 880-EXIT.
043900 882-ONE-BUBBLE-PASS.
044000     MOVE "N" TO MORE-SWAPS-SW.
044100     PERFORM 884-SWAP-ADJACENT THRU 884-EXIT
044200         VARYING SWAP-GENE-IDX FROM 1 BY 1
044300                 UNTIL SWAP-GENE-IDX > GENE-COUNT - 1.
044400 882-EXIT.
044500     EXIT.
044600 884-SWAP-ADJACENT.
044700     SET GENE-IDX TO SWAP-GENE-IDX.
044800     SET MODE-IDX TO SWAP-GENE-IDX.
044900     ADD 1 TO MODE-IDX.
045000     IF TGENE-GENE-SYM(GENE-IDX) >
045100                      TGENE-GENE-SYM(MODE-IDX)
045200         MOVE GENE-TABLE-ENTRY(GENE-IDX) TO SWAP-HOLD-AREA
045300         MOVE GENE-TABLE-ENTRY(MODE-IDX)
045400                        TO GENE-TABLE-ENTRY(GENE-IDX)
045500         MOVE SWAP-HOLD-AREA
045600                        TO GENE-TABLE-ENTRY(MODE-IDX)
045700         MOVE "Y" TO MORE-SWAPS-SW
045800     END-IF.
045900 884-EXIT.
046000     EXIT.
046100 880-EXIT.
046200     EXIT.
046300
046400 900-CLEANUP.
046500     MOVE "900-CLEANUP" TO PARA-NAME.
046600     CLOSE GENEFILE, SYSOUT.
046700     IF GENE-COUNT = 0
046800         MOVE "** ZERO ACCEPTED GENES -- CHECK FILE/LINE ENDINGS"
046900                                          TO ABEND-REASON
047000         GO TO 1000-ABEND-RTN.
047100     DISPLAY "** GENE ROWS READ **".
047200     DISPLAY GENE-ROWS-READ.
047300     DISPLAY "** GENE ROWS REJECTED **".
047400     DISPLAY GENE-ROWS-REJECTED.
047500     DISPLAY "** GENES ACCEPTED **".
047600     DISPLAY GENE-COUNT.
047700     DISPLAY "******** NORMAL END OF SUBTASK GENLOAD ********".
047800 900-EXIT.
047900     EXIT.
048000
048100 950-READ-GENEFILE.
048200     MOVE "950-READ-GENEFILE" TO PARA-NAME.
048300     READ GENEFILE INTO GENE-RAW-LINE
048400         AT END
048500         MOVE "N" TO MORE-DATA-SW
048600         GO TO 950-EXIT
048700     END-READ.
048800     ADD 1 TO GENE-ROWS-READ.
048900 950-EXIT.
049000     EXIT.
049100
049200 1000-ABEND-RTN.
049300     WRITE SYSOUT-REC FROM ABEND-REC.
049400     CLOSE GENEFILE, SYSOUT.
049500     DISPLAY "*** ABNORMAL END OF SUBTASK GENLOAD ***"
049600                                       UPON CONSOLE.
049700     MOVE 16 TO LK-RETURN-CD.
049800     GOBACK.
