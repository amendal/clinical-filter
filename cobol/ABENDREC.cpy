000100******************************************************************
000200*    ABENDREC  --  STANDARD ABNORMAL-END MESSAGE LAYOUT          *
000300*    WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN OF EVERY PROGRAM    *
000400*    IN THE CVFILTER SUITE.  SAME SHAPE SINCE THE PATSRCH/       *
000500*    TRMTSRCH DAYS -- DO NOT WIDEN PAST THE 130-CHAR SYSOUT-REC. *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  ABEND-MSG-LIT           PIC X(10) VALUE '**ABEND** '.
000900     05  PARA-NAME               PIC X(28).
001000     05  ABEND-REASON            PIC X(60).
001100     05  EXPECTED-VAL            PIC 9(9).
001200     05  ACTUAL-VAL              PIC 9(9).
001300     05  FILLER                  PIC X(14).
