000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CNVLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/20/91.
000600 DATE-COMPILED. 06/20/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBPROGRAM READS THE SYNDROME CNV-REGION FILE
001200*          (CNVFILE) AND BUILDS THE IN-MEMORY REGION TABLE KEYED
001300*          BY (CHR, CHR-START, CHR-END), VALUED BY COPY-NUMBER.
001400*          THE REQUIRED COLUMNS ARE LOCATED FROM THE HEADER ROW
001500*          BY NAME, THE SAME WAY GENLOAD LOCATES ITS COLUMNS --
001600*          THE SYNDROME LAB REORDERS ITS COLUMNS EVERY BIT AS
001700*          OFTEN AS THE GENE LAB DOES.
001800*
001900******************************************************************
002000
002100          INPUT FILE              -   UT-S-CNVFILE (CNVFILE)
002200
002300          OUTPUT                  -   CNV-TABLE-AREA (LINKAGE)
002400
002500          DUMP FILE               -   SYSOUT
002600
002700******************************************************************
002800*    CHANGE LOG
002900*    ----------
003000*    06/20/91  JS   ORIGINAL SUBPROGRAM, MODELLED ON THE OLD
003100*                   FLAT-RATE COST TABLE LOOKUP SKELETON.
003200*    02/11/94  JS   HEADER-DRIVEN COLUMN LOCATION ADDED.
003300*    09/29/99  AK   Y2K: WS-DATE SPLIT REWRITTEN FOR 4-DIGIT
003400*                   CENTURY WINDOW.
003500*    08/04/07  RM   TABLE RAISED FROM 800 TO 3000 ENTRIES --
003600*                   NEWEST SYNDROME PANEL OUTGREW THE OLD LIMIT.
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT CNVFILE
005300     ASSIGN TO UT-S-CNVFILE
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SYSOUT
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 130 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SYSOUT-REC.
006500 01  SYSOUT-REC  PIC X(130).
006600
006700****** THIS FILE IS THE SYNDROME CNV-REGION LIST
006800****** ROW 1 IS A HEADER NAMING THE 4 REQUIRED COLUMNS
006900 FD  CNVFILE
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS FD-CNV-LINE.
007200 01  FD-CNV-LINE                 PIC X(80).
007300
007400 WORKING-STORAGE SECTION.
007500
007600 01  FILE-STATUS-CODES.
007700     05  OFCODE                  PIC X(02).
007800         88  CODE-EOF                VALUE "10".
007900     05  FILLER                  PIC X(03).
008000
008100 COPY CNVTAB.
008200
008300 77  WS-DATE                     PIC 9(06).
008400 01  WS-DATE-SPLIT REDEFINES WS-DATE.
008500     05  WS-DATE-YY              PIC 9(02).
008600     05  WS-DATE-MM              PIC 9(02).
008700     05  WS-DATE-DD              PIC 9(02).
008800
008900 01  HEADER-WORK-AREA.
009000     05  HDR-COL-COUNT           PIC 9(02) COMP.
009100     05  HDR-COL-TABLE OCCURS 10 TIMES
009200                     INDEXED BY HDR-IDX.
009300         10  HDR-COL-NAME            PIC X(16).
009400*    DIAGNOSTIC DUMP VIEW OF THE WHOLE HEADER TABLE, WRITTEN TO
009500*    SYSOUT UNDER THE MISSING-COLUMN ABEND.
009600 01  HDR-COL-TABLE-FLAT REDEFINES HDR-COL-TABLE
009700                 PIC X(160).
009800
009900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010000     05  CNV-ROWS-READ           PIC 9(07) COMP.
010100     05  FILLER                  PIC X(05).
010200
010300 01  FLAGS-AND-SWITCHES.
010400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
010500         88  NO-MORE-DATA            VALUE "N".
010600     05  FILLER                  PIC X(03).
010700
010800 01  MISC-WS-FLDS.
010900*    CHR-START/CHR-END ARE KEPT AS TEXT PER THE REGION-FILE
011000*    SPEC, BUT THE OLD RANGE-OVERLAP DIAGNOSTIC (NO LONGER
011100*    CALLED) READ THEM AS ZONED NUMERICS -- LEFT IN PLACE.
011200     05  WORK-CHR-START          PIC X(09).
011300     05  WORK-CHR-START-9 REDEFINES WORK-CHR-START
011400                     PIC 9(09).
011500     05  FILLER                  PIC X(05).
011600
011700 COPY ABENDREC.
011800
011900 LINKAGE SECTION.
012000 COPY CNVTAB REPLACING ==CNV-TABLE-AREA== BY
012100                      ==LK-CNV-TABLE-AREA==.
012200 01  LK-RETURN-CD                PIC S9(04) COMP.
012300
012400 PROCEDURE DIVISION USING LK-CNV-TABLE-AREA, LK-RETURN-CD.
012500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012600     PERFORM 100-MAINLINE THRU 100-EXIT
012700             UNTIL NO-MORE-DATA.
012800     PERFORM 900-CLEANUP THRU 900-EXIT.
012900     MOVE ZERO TO LK-RETURN-CD.
013000     GOBACK.
013100
013200 000-HOUSEKEEPING.
013300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013400     DISPLAY "******** BEGIN SUBTASK CNVLOAD ********".
013500     ACCEPT WS-DATE FROM DATE.
013600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
013700                LK-CNV-TABLE-AREA.
013800     OPEN INPUT CNVFILE.
013900     OPEN OUTPUT SYSOUT.
014000     PERFORM 950-READ-CNVFILE THRU 950-EXIT.
014100     IF NO-MORE-DATA
014200         MOVE "EMPTY CNV-REGION FILE" TO ABEND-REASON
014300         GO TO 1000-ABEND-RTN.
014400     PERFORM 050-LOCATE-COLUMNS THRU 050-EXIT.
014500     PERFORM 950-READ-CNVFILE THRU 950-EXIT.
014600 000-EXIT.
014700     EXIT.
014800
014900 050-LOCATE-COLUMNS.
015000     MOVE "050-LOCATE-COLUMNS" TO PARA-NAME.
015100     MOVE ZERO TO HDR-COL-COUNT.
015200     UNSTRING CNV-RAW-LINE DELIMITED BY X"09"
015300         INTO HDR-COL-NAME(1) HDR-COL-NAME(2) HDR-COL-NAME(3)
015400              HDR-COL-NAME(4) HDR-COL-NAME(5) HDR-COL-NAME(6)
015500              HDR-COL-NAME(7) HDR-COL-NAME(8) HDR-COL-NAME(9)
015600              HDR-COL-NAME(10)
015700         TALLYING IN HDR-COL-COUNT
015800     END-UNSTRING.
015900     PERFORM 052-SCAN-HEADER-COLS THRU 052-EXIT
016000         VARYING HDR-IDX FROM 1 BY 1
016100             UNTIL HDR-IDX > HDR-COL-COUNT.
016200     IF CNV-COL-POSN-COPYNUM  = 0 OR
016300        CNV-COL-POSN-CHRSTART = 0 OR
016400        CNV-COL-POSN-CHREND   = 0 OR
016500        CNV-COL-POSN-CHR      = 0
016600         MOVE "** REQUIRED COLUMN MISSING FROM CNVFILE HEADER"
016700                                          TO ABEND-REASON
016800         GO TO 1000-ABEND-RTN.
016900     GO TO 050-EXIT.
017000 052-SCAN-HEADER-COLS.
017100     EVALUATE HDR-COL-NAME(HDR-IDX)
017200         WHEN "copy_number"  WHEN "COPY_NUMBER"
017300             SET CNV-COL-POSN-COPYNUM  TO HDR-IDX
017400         WHEN "start"        WHEN "START"
017500             SET CNV-COL-POSN-CHRSTART TO HDR-IDX
017600         WHEN "end"          WHEN "END"
017700             SET CNV-COL-POSN-CHREND   TO HDR-IDX
017800         WHEN "chr"          WHEN "CHR"
017900             SET CNV-COL-POSN-CHR      TO HDR-IDX
018000     END-EVALUATE.
018100 052-EXIT.
018200     EXIT.
018300 050-EXIT.
018400     EXIT.
018500
018600 100-MAINLINE.
018700     MOVE "100-MAINLINE" TO PARA-NAME.
018800     PERFORM 120-PARSE-CNV-LINE THRU 120-EXIT.
018900     PERFORM 200-ADD-CNV-ENTRY THRU 200-EXIT.
019000     PERFORM 950-READ-CNVFILE THRU 950-EXIT.
019100 100-EXIT.
019200     EXIT.
019300
019400 120-PARSE-CNV-LINE.
019500     MOVE "120-PARSE-CNV-LINE" TO PARA-NAME.
019600     UNSTRING CNV-RAW-LINE DELIMITED BY X"09"
019700         INTO HDR-COL-NAME(1) HDR-COL-NAME(2) HDR-COL-NAME(3)
019800              HDR-COL-NAME(4) HDR-COL-NAME(5) HDR-COL-NAME(6)
019900              HDR-COL-NAME(7) HDR-COL-NAME(8) HDR-COL-NAME(9)
020000              HDR-COL-NAME(10)
020100     END-UNSTRING.
020200     SET HDR-IDX TO CNV-COL-POSN-COPYNUM.
020300     MOVE HDR-COL-NAME(HDR-IDX) TO CROW-COPY-NUMBER.
020400     SET HDR-IDX TO CNV-COL-POSN-CHRSTART.
020500     MOVE HDR-COL-NAME(HDR-IDX) TO CROW-CHR-START.
020600     SET HDR-IDX TO CNV-COL-POSN-CHREND.
020700     MOVE HDR-COL-NAME(HDR-IDX) TO CROW-CHR-END.
020800     SET HDR-IDX TO CNV-COL-POSN-CHR.
020900     MOVE HDR-COL-NAME(HDR-IDX) TO CROW-CHR.
021000 120-EXIT.
021100     EXIT.
021200
021300 200-ADD-CNV-ENTRY.
021400     MOVE "200-ADD-CNV-ENTRY" TO PARA-NAME.
021500     ADD 1 TO CNV-COUNT.
021600     SET CNV-IDX TO CNV-COUNT.
021700     MOVE CROW-CHR           TO CNV-CHR(CNV-IDX).
021800     MOVE CROW-CHR-START     TO CNV-CHR-START(CNV-IDX).
021900     MOVE CROW-CHR-START     TO WORK-CHR-START.
022000     MOVE CROW-CHR-END       TO CNV-CHR-END(CNV-IDX).
022100     MOVE CROW-COPY-NUMBER   TO CNV-COPY-NUMBER(CNV-IDX).
022200 200-EXIT.
022300     EXIT.
022400
022500 900-CLEANUP.
022600     MOVE "900-CLEANUP" TO PARA-NAME.
022700     CLOSE CNVFILE, SYSOUT.
022800     DISPLAY "** CNV ROWS READ **".
022900     DISPLAY CNV-ROWS-READ.
023000     DISPLAY "** CNV REGIONS LOADED **".
023100     DISPLAY CNV-COUNT.
023200     DISPLAY "******** NORMAL END OF SUBTASK CNVLOAD ********".
023300 900-EXIT.
023400     EXIT.
023500
023600 950-READ-CNVFILE.
023700     MOVE "950-READ-CNVFILE" TO PARA-NAME.
023800     READ CNVFILE INTO CNV-RAW-LINE
023900         AT END
024000         MOVE "N" TO MORE-DATA-SW
024100         GO TO 950-EXIT
024200     END-READ.
024300     ADD 1 TO CNV-ROWS-READ.
024400 950-EXIT.
024500     EXIT.
024600
024700 1000-ABEND-RTN.
024800     WRITE SYSOUT-REC FROM ABEND-REC.
024900     CLOSE CNVFILE, SYSOUT.
025000     DISPLAY "*** ABNORMAL END OF SUBTASK CNVLOAD ***"
025100                                       UPON CONSOLE.
025200     MOVE 16 TO LK-RETURN-CD.
025300     GOBACK.
