000100******************************************************************
000200*    GENETAB  --  IN-MEMORY KNOWN-GENES TABLE.  ONE ENTRY PER    *
000300*    GENE SYMBOL, KEPT IN ASCENDING GENE-SYMBOL ORDER SO         *
000400*    CVFILTER CAN SEARCH ALL (BINARY SEARCH) AGAINST IT.         *
000500*    BUILT BY GENLOAD PARAGRAPHS 200/250; THE STATUS-SET AND     *
000600*    INH-TABLE GROUPS ARE SETS -- A VALUE IS ADDED ONLY WHEN     *
000700*    090-MEMBER-CHECK DOES NOT ALREADY FIND IT PRESENT.          *
000800******************************************************************
000900 01  GENE-TABLE-AREA.
001000     05  GENE-COUNT              PIC 9(05) COMP.
001100     05  GENE-TABLE-ENTRY OCCURS 1500 TIMES
001200                      ASCENDING KEY IS TGENE-GENE-SYM
001300                      INDEXED BY GENE-IDX.
001400         10  TGENE-GENE-SYM          PIC X(16).
001500         10  TGENE-CHROM             PIC X(05).
001600         10  TGENE-START             PIC 9(09).
001700         10  TGENE-END               PIC 9(09).
001800         10  TGENE-STATUS-COUNT      PIC 9(01) COMP.
001900         10  TGENE-STATUS-SET OCCURS 4 TIMES.
002000             15  TGENE-STATUS            PIC X(30).
002100         10  TGENE-MODE-COUNT        PIC 9(01) COMP.
002200         10  TGENE-INH-TABLE OCCURS 6 TIMES
002300                          INDEXED BY MODE-IDX.
002400             15  TGENE-MODE              PIC X(20).
002500             15  TGENE-MECH-COUNT        PIC 9(01) COMP.
002600             15  TGENE-MECH-SET OCCURS 6 TIMES
002700                              INDEXED BY MECH-IDX.
002800                 20  TGENE-MECH              PIC X(20).
002900         10  FILLER                  PIC X(20).
